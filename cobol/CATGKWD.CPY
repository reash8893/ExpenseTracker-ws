000100*  CATGKWD.CPY
000200*  Tabla de nombres de categoria y tabla de palabras clave del
000300*  motor de categorizacion - cargadas al estilo clasico de
000400*  bloques FILLER con VALUE, redefinidos despues como tablas
000500*  OCCURS indexadas para la busqueda secuencial en CATGRUL.
000600*
000700*  HISTORIAL DE CAMBIOS
000800*  10/03/2004 JLM  ALTA-0231  Tabla inicial de las 13 categorias.
000900*  03/09/2006 PFR  ALTA-0317  Carga de palabras clave por
001000*                             categoria, tal cual el catalogo de
001100*                             reglas de negocio en vigor.
001200*  19/01/2010 MSV  ALTA-0455  Ampliacion del catalogo con marcas
001300*                             y comercios adicionales.
001400*
001500*  Tabla de nombres de categoria - orden fijo de declaracion 1-13;
001600*  la categoria 13 (Other) no lleva palabras clave asociadas.
001700 01  CATG-NOMBRE-TABLA.
001800     03  FILLER                   PIC 9(02) VALUE 01.
001900     03  FILLER                   PIC X(25) VALUE
002000         "Food & Dining            ".
002100     03  FILLER                   PIC 9(02) VALUE 02.
002200     03  FILLER                   PIC X(25) VALUE
002300         "Shopping                 ".
002400     03  FILLER                   PIC 9(02) VALUE 03.
002500     03  FILLER                   PIC X(25) VALUE
002600         "Entertainment            ".
002700     03  FILLER                   PIC 9(02) VALUE 04.
002800     03  FILLER                   PIC X(25) VALUE
002900         "Bills & Utilities        ".
003000     03  FILLER                   PIC 9(02) VALUE 05.
003100     03  FILLER                   PIC X(25) VALUE
003200         "Transportation           ".
003300     03  FILLER                   PIC 9(02) VALUE 06.
003400     03  FILLER                   PIC X(25) VALUE
003500         "Travel                   ".
003600     03  FILLER                   PIC 9(02) VALUE 07.
003700     03  FILLER                   PIC X(25) VALUE
003800         "Health & Personal Care   ".
003900     03  FILLER                   PIC 9(02) VALUE 08.
004000     03  FILLER                   PIC X(25) VALUE
004100         "Education                ".
004200     03  FILLER                   PIC 9(02) VALUE 09.
004300     03  FILLER                   PIC X(25) VALUE
004400         "Gifts & Donations        ".
004500     03  FILLER                   PIC 9(02) VALUE 10.
004600     03  FILLER                   PIC X(25) VALUE
004700         "Income                   ".
004800     03  FILLER                   PIC 9(02) VALUE 11.
004900     03  FILLER                   PIC X(25) VALUE
005000         "Investments              ".
005100     03  FILLER                   PIC 9(02) VALUE 12.
005200     03  FILLER                   PIC X(25) VALUE
005300         "Transfers                ".
005400     03  FILLER                   PIC 9(02) VALUE 13.
005500     03  FILLER                   PIC X(25) VALUE
005600         "Other                    ".
005700
005800*  Vista indexada de la tabla de nombres de categoria.
005900 01  CATG-NOMBRE-TABLA-R REDEFINES CATG-NOMBRE-TABLA.
006000     03  CATG-NOMBRE-ENTRY OCCURS 13 TIMES
006100         INDEXED BY CATG-NOMBRE-IDX.
006200         05  CATG-NUM          PIC 9(02).
006300         05  CATG-DISPLAY      PIC X(25).
006400
006500*  Total de categorias cargadas en la tabla anterior.
006600 77  CATG-TOTAL             PIC 9(02) COMP VALUE 13.
006700
006800*  Tabla de palabras clave por categoria - una entrada por
006900*  palabra o frase; varias entradas pueden repetir la misma
007000*  categoria. Las palabras se guardan ya en mayusculas porque
007100*  la comparacion en CATGRUL siempre se hace contra la
007200*  narracion pasada a mayusculas (vease la regla 3 del motor).
007300
007400*  Food & Dining (80 palabras clave)
007500 01  PALABRA-CLAVE-TABLA.
007600     03  FILLER                   PIC 9(02) VALUE 01.
007700     03  FILLER                   PIC X(35) VALUE
007800         "RESTAURANT                         ".
007900     03  FILLER                   PIC 9(02) VALUE 01.
008000     03  FILLER                   PIC X(35) VALUE
008100         "CAFE                               ".
008200     03  FILLER                   PIC 9(02) VALUE 01.
008300     03  FILLER                   PIC X(35) VALUE
008400         "BAKERY                             ".
008500     03  FILLER                   PIC 9(02) VALUE 01.
008600     03  FILLER                   PIC X(35) VALUE
008700         "FOOD                               ".
008800     03  FILLER                   PIC 9(02) VALUE 01.
008900     03  FILLER                   PIC X(35) VALUE
009000         "DINING                             ".
009100     03  FILLER                   PIC 9(02) VALUE 01.
009200     03  FILLER                   PIC X(35) VALUE
009300         "EAT                                ".
009400     03  FILLER                   PIC 9(02) VALUE 01.
009500     03  FILLER                   PIC X(35) VALUE
009600         "LUNCH                              ".
009700     03  FILLER                   PIC 9(02) VALUE 01.
009800     03  FILLER                   PIC X(35) VALUE
009900         "DINNER                             ".
010000     03  FILLER                   PIC 9(02) VALUE 01.
010100     03  FILLER                   PIC X(35) VALUE
010200         "BREAKFAST                          ".
010300     03  FILLER                   PIC 9(02) VALUE 01.
010400     03  FILLER                   PIC X(35) VALUE
010500         "COFFEE                             ".
010600     03  FILLER                   PIC 9(02) VALUE 01.
010700     03  FILLER                   PIC X(35) VALUE
010800         "SWIGGY                             ".
010900     03  FILLER                   PIC 9(02) VALUE 01.
011000     03  FILLER                   PIC X(35) VALUE
011100         "ZOMATO                             ".
011200     03  FILLER                   PIC 9(02) VALUE 01.
011300     03  FILLER                   PIC X(35) VALUE
011400         "SNACK                              ".
011500     03  FILLER                   PIC 9(02) VALUE 01.
011600     03  FILLER                   PIC X(35) VALUE
011700         "GROCERY                            ".
011800     03  FILLER                   PIC 9(02) VALUE 01.
011900     03  FILLER                   PIC X(35) VALUE
012000         "HOTEL                              ".
012100     03  FILLER                   PIC 9(02) VALUE 01.
012200     03  FILLER                   PIC X(35) VALUE
012300         "DHABA                              ".
012400     03  FILLER                   PIC 9(02) VALUE 01.
012500     03  FILLER                   PIC X(35) VALUE
012600         "DUNKIN                             ".
012700     03  FILLER                   PIC 9(02) VALUE 01.
012800     03  FILLER                   PIC X(35) VALUE
012900         "PIZZA                              ".
013000     03  FILLER                   PIC 9(02) VALUE 01.
013100     03  FILLER                   PIC X(35) VALUE
013200         "MCDONALD                           ".
013300     03  FILLER                   PIC 9(02) VALUE 01.
013400     03  FILLER                   PIC X(35) VALUE
013500         "KFC                                ".
013600     03  FILLER                   PIC 9(02) VALUE 01.
013700     03  FILLER                   PIC X(35) VALUE
013800         "BURGER                             ".
013900     03  FILLER                   PIC 9(02) VALUE 01.
014000     03  FILLER                   PIC X(35) VALUE
014100         "DOMINOES                           ".
014200     03  FILLER                   PIC 9(02) VALUE 01.
014300     03  FILLER                   PIC X(35) VALUE
014400         "STARBUCKS                          ".
014500     03  FILLER                   PIC 9(02) VALUE 01.
014600     03  FILLER                   PIC X(35) VALUE
014700         "CAFETERIA                          ".
014800     03  FILLER                   PIC 9(02) VALUE 01.
014900     03  FILLER                   PIC X(35) VALUE
015000         "TEA                                ".
015100     03  FILLER                   PIC 9(02) VALUE 01.
015200     03  FILLER                   PIC X(35) VALUE
015300         "CATERING                           ".
015400     03  FILLER                   PIC 9(02) VALUE 01.
015500     03  FILLER                   PIC X(35) VALUE
015600         "BARBEQUE                           ".
015700     03  FILLER                   PIC 9(02) VALUE 01.
015800     03  FILLER                   PIC X(35) VALUE
015900         "BBQ                                ".
016000     03  FILLER                   PIC 9(02) VALUE 01.
016100     03  FILLER                   PIC X(35) VALUE
016200         "KITCHEN                            ".
016300     03  FILLER                   PIC 9(02) VALUE 01.
016400     03  FILLER                   PIC X(35) VALUE
016500         "CHEF                               ".
016600     03  FILLER                   PIC 9(02) VALUE 01.
016700     03  FILLER                   PIC X(35) VALUE
016800         "GROCERIES                          ".
016900     03  FILLER                   PIC 9(02) VALUE 01.
017000     03  FILLER                   PIC X(35) VALUE
017100         "PROVISIONS                         ".
017200     03  FILLER                   PIC 9(02) VALUE 01.
017300     03  FILLER                   PIC X(35) VALUE
017400         "ZEPTO                              ".
017500     03  FILLER                   PIC 9(02) VALUE 01.
017600     03  FILLER                   PIC X(35) VALUE
017700         "BIGBASKET                          ".
017800     03  FILLER                   PIC 9(02) VALUE 01.
017900     03  FILLER                   PIC X(35) VALUE
018000         "GROFERS                            ".
018100     03  FILLER                   PIC 9(02) VALUE 01.
018200     03  FILLER                   PIC X(35) VALUE
018300         "BLINKIT                            ".
018400     03  FILLER                   PIC 9(02) VALUE 01.
018500     03  FILLER                   PIC X(35) VALUE
018600         "INSTAMART                          ".
018700     03  FILLER                   PIC 9(02) VALUE 01.
018800     03  FILLER                   PIC X(35) VALUE
018900         "SUPERMARKET                        ".
019000     03  FILLER                   PIC 9(02) VALUE 01.
019100     03  FILLER                   PIC X(35) VALUE
019200         "HYPERMARKET                        ".
019300     03  FILLER                   PIC 9(02) VALUE 01.
019400     03  FILLER                   PIC X(35) VALUE
019500         "BIGBAZAR                           ".
019600     03  FILLER                   PIC 9(02) VALUE 01.
019700     03  FILLER                   PIC X(35) VALUE
019800         "BURGER                             ".
019900     03  FILLER                   PIC 9(02) VALUE 01.
020000     03  FILLER                   PIC X(35) VALUE
020100         "TACOBELL                           ".
020200     03  FILLER                   PIC 9(02) VALUE 01.
020300     03  FILLER                   PIC X(35) VALUE
020400         "AMUL                               ".
020500     03  FILLER                   PIC 9(02) VALUE 01.
020600     03  FILLER                   PIC X(35) VALUE
020700         "NESTLÉ                             ".
020800     03  FILLER                   PIC 9(02) VALUE 01.
020900     03  FILLER                   PIC X(35) VALUE
021000         "BRITANNIA                          ".
021100     03  FILLER                   PIC 9(02) VALUE 01.
021200     03  FILLER                   PIC X(35) VALUE
021300         "PARLE                              ".
021400     03  FILLER                   PIC 9(02) VALUE 01.
021500     03  FILLER                   PIC X(35) VALUE
021600         "HALDIRAM'S                         ".
021700     03  FILLER                   PIC 9(02) VALUE 01.
021800     03  FILLER                   PIC X(35) VALUE
021900         "MCDONALD'S                         ".
022000     03  FILLER                   PIC 9(02) VALUE 01.
022100     03  FILLER                   PIC X(35) VALUE
022200         "DOMINO'S                           ".
022300     03  FILLER                   PIC 9(02) VALUE 01.
022400     03  FILLER                   PIC X(35) VALUE
022500         "KFC                                ".
022600     03  FILLER                   PIC 9(02) VALUE 01.
022700     03  FILLER                   PIC X(35) VALUE
022800         "BURGER KING                        ".
022900     03  FILLER                   PIC 9(02) VALUE 01.
023000     03  FILLER                   PIC X(35) VALUE
023100         "PIZZA HUT                          ".
023200     03  FILLER                   PIC 9(02) VALUE 01.
023300     03  FILLER                   PIC X(35) VALUE
023400         "DABUR                              ".
023500     03  FILLER                   PIC 9(02) VALUE 01.
023600     03  FILLER                   PIC X(35) VALUE
023700         "PEPSI                              ".
023800     03  FILLER                   PIC 9(02) VALUE 01.
023900     03  FILLER                   PIC X(35) VALUE
024000         "COCA-COLA                          ".
024100     03  FILLER                   PIC 9(02) VALUE 01.
024200     03  FILLER                   PIC X(35) VALUE
024300         "BIKANERVALA                        ".
024400     03  FILLER                   PIC 9(02) VALUE 01.
024500     03  FILLER                   PIC X(35) VALUE
024600         "MOTHER DAIRY                       ".
024700     03  FILLER                   PIC 9(02) VALUE 01.
024800     03  FILLER                   PIC X(35) VALUE
024900         "SUNFEAST                           ".
025000     03  FILLER                   PIC 9(02) VALUE 01.
025100     03  FILLER                   PIC X(35) VALUE
025200         "LAYS                               ".
025300     03  FILLER                   PIC 9(02) VALUE 01.
025400     03  FILLER                   PIC X(35) VALUE
025500         "MAGGI                              ".
025600     03  FILLER                   PIC 9(02) VALUE 01.
025700     03  FILLER                   PIC X(35) VALUE
025800         "BINGO                              ".
025900     03  FILLER                   PIC 9(02) VALUE 01.
026000     03  FILLER                   PIC X(35) VALUE
026100         "AMAZON                             ".
026200     03  FILLER                   PIC 9(02) VALUE 01.
026300     03  FILLER                   PIC X(35) VALUE
026400         "FLIPKART                           ".
026500     03  FILLER                   PIC 9(02) VALUE 01.
026600     03  FILLER                   PIC X(35) VALUE
026700         "MYNTRA                             ".
026800     03  FILLER                   PIC 9(02) VALUE 01.
026900     03  FILLER                   PIC X(35) VALUE
027000         "RELIANCE TRENDS                    ".
027100     03  FILLER                   PIC 9(02) VALUE 01.
027200     03  FILLER                   PIC X(35) VALUE
027300         "AJIO                               ".
027400     03  FILLER                   PIC 9(02) VALUE 01.
027500     03  FILLER                   PIC X(35) VALUE
027600         "BIG BAZAAR                         ".
027700     03  FILLER                   PIC 9(02) VALUE 01.
027800     03  FILLER                   PIC X(35) VALUE
027900         "DMART                              ".
028000     03  FILLER                   PIC 9(02) VALUE 01.
028100     03  FILLER                   PIC X(35) VALUE
028200         "TATA CLIQ                          ".
028300     03  FILLER                   PIC 9(02) VALUE 01.
028400     03  FILLER                   PIC X(35) VALUE
028500         "SNAPDEAL                           ".
028600     03  FILLER                   PIC 9(02) VALUE 01.
028700     03  FILLER                   PIC X(35) VALUE
028800         "NYKAA                              ".
028900     03  FILLER                   PIC 9(02) VALUE 01.
029000     03  FILLER                   PIC X(35) VALUE
029100         "DECATHLON                          ".
029200     03  FILLER                   PIC 9(02) VALUE 01.
029300     03  FILLER                   PIC X(35) VALUE
029400         "SHOPPERS STOP                      ".
029500     03  FILLER                   PIC 9(02) VALUE 01.
029600     03  FILLER                   PIC X(35) VALUE
029700         "PANTALOONS                         ".
029800     03  FILLER                   PIC 9(02) VALUE 01.
029900     03  FILLER                   PIC X(35) VALUE
030000         "MAX FASHION                        ".
030100     03  FILLER                   PIC 9(02) VALUE 01.
030200     03  FILLER                   PIC X(35) VALUE
030300         "WESTSIDE                           ".
030400     03  FILLER                   PIC 9(02) VALUE 01.
030500     03  FILLER                   PIC X(35) VALUE
030600         "LIFESTYLE                          ".
030700     03  FILLER                   PIC 9(02) VALUE 01.
030800     03  FILLER                   PIC X(35) VALUE
030900         "ZARA                               ".
031000     03  FILLER                   PIC 9(02) VALUE 01.
031100     03  FILLER                   PIC X(35) VALUE
031200         "H&M                                ".
031300     03  FILLER                   PIC 9(02) VALUE 01.
031400     03  FILLER                   PIC X(35) VALUE
031500         "FOREVER 21                         ".
031600
031700*  Shopping (51 palabras clave)
031800     03  FILLER                   PIC 9(02) VALUE 02.
031900     03  FILLER                   PIC X(35) VALUE
032000         "SHOP                               ".
032100     03  FILLER                   PIC 9(02) VALUE 02.
032200     03  FILLER                   PIC X(35) VALUE
032300         "STORE                              ".
032400     03  FILLER                   PIC 9(02) VALUE 02.
032500     03  FILLER                   PIC X(35) VALUE
032600         "RETAIL                             ".
032700     03  FILLER                   PIC 9(02) VALUE 02.
032800     03  FILLER                   PIC X(35) VALUE
032900         "MALL                               ".
033000     03  FILLER                   PIC 9(02) VALUE 02.
033100     03  FILLER                   PIC X(35) VALUE
033200         "MART                               ".
033300     03  FILLER                   PIC 9(02) VALUE 02.
033400     03  FILLER                   PIC X(35) VALUE
033500         "PURCHASE                           ".
033600     03  FILLER                   PIC 9(02) VALUE 02.
033700     03  FILLER                   PIC X(35) VALUE
033800         "BUY                                ".
033900     03  FILLER                   PIC 9(02) VALUE 02.
034000     03  FILLER                   PIC X(35) VALUE
034100         "MARKET                             ".
034200     03  FILLER                   PIC 9(02) VALUE 02.
034300     03  FILLER                   PIC X(35) VALUE
034400         "AMAZON                             ".
034500     03  FILLER                   PIC 9(02) VALUE 02.
034600     03  FILLER                   PIC X(35) VALUE
034700         "FLIPKART                           ".
034800     03  FILLER                   PIC 9(02) VALUE 02.
034900     03  FILLER                   PIC X(35) VALUE
035000         "MYNTRA                             ".
035100     03  FILLER                   PIC 9(02) VALUE 02.
035200     03  FILLER                   PIC X(35) VALUE
035300         "AJIO                               ".
035400     03  FILLER                   PIC 9(02) VALUE 02.
035500     03  FILLER                   PIC X(35) VALUE
035600         "DECATHLON                          ".
035700     03  FILLER                   PIC 9(02) VALUE 02.
035800     03  FILLER                   PIC X(35) VALUE
035900         "IKEA                               ".
036000     03  FILLER                   PIC 9(02) VALUE 02.
036100     03  FILLER                   PIC X(35) VALUE
036200         "LIFESTYLE                          ".
036300     03  FILLER                   PIC 9(02) VALUE 02.
036400     03  FILLER                   PIC X(35) VALUE
036500         "CLOTHING                           ".
036600     03  FILLER                   PIC 9(02) VALUE 02.
036700     03  FILLER                   PIC X(35) VALUE
036800         "APPAREL                            ".
036900     03  FILLER                   PIC 9(02) VALUE 02.
037000     03  FILLER                   PIC X(35) VALUE
037100         "FASHION                            ".
037200     03  FILLER                   PIC 9(02) VALUE 02.
037300     03  FILLER                   PIC X(35) VALUE
037400         "ELECTRONIC                         ".
037500     03  FILLER                   PIC 9(02) VALUE 02.
037600     03  FILLER                   PIC X(35) VALUE
037700         "GADGET                             ".
037800     03  FILLER                   PIC 9(02) VALUE 02.
037900     03  FILLER                   PIC X(35) VALUE
038000         "ACCESSORY                          ".
038100     03  FILLER                   PIC 9(02) VALUE 02.
038200     03  FILLER                   PIC X(35) VALUE
038300         "JEWEL                              ".
038400     03  FILLER                   PIC 9(02) VALUE 02.
038500     03  FILLER                   PIC X(35) VALUE
038600         "FURNITURE                          ".
038700     03  FILLER                   PIC 9(02) VALUE 02.
038800     03  FILLER                   PIC X(35) VALUE
038900         "HARDWARE                           ".
039000     03  FILLER                   PIC 9(02) VALUE 02.
039100     03  FILLER                   PIC X(35) VALUE
039200         "HOMECENTER                         ".
039300     03  FILLER                   PIC 9(02) VALUE 02.
039400     03  FILLER                   PIC X(35) VALUE
039500         "SUPERMARKET                        ".
039600     03  FILLER                   PIC 9(02) VALUE 02.
039700     03  FILLER                   PIC X(35) VALUE
039800         "HYPERMARKET                        ".
039900     03  FILLER                   PIC 9(02) VALUE 02.
040000     03  FILLER                   PIC X(35) VALUE
040100         "BIGBASKET                          ".
040200     03  FILLER                   PIC 9(02) VALUE 02.
040300     03  FILLER                   PIC X(35) VALUE
040400         "GROFERS                            ".
040500     03  FILLER                   PIC 9(02) VALUE 02.
040600     03  FILLER                   PIC X(35) VALUE
040700         "BLINKIT                            ".
040800     03  FILLER                   PIC 9(02) VALUE 02.
040900     03  FILLER                   PIC X(35) VALUE
041000         "ZEPTO                              ".
041100     03  FILLER                   PIC 9(02) VALUE 02.
041200     03  FILLER                   PIC X(35) VALUE
041300         "INSTAMART                          ".
041400     03  FILLER                   PIC 9(02) VALUE 02.
041500     03  FILLER                   PIC X(35) VALUE
041600         "AMAZON                             ".
041700     03  FILLER                   PIC 9(02) VALUE 02.
041800     03  FILLER                   PIC X(35) VALUE
041900         "FLIPKART                           ".
042000     03  FILLER                   PIC 9(02) VALUE 02.
042100     03  FILLER                   PIC X(35) VALUE
042200         "MYNTRA                             ".
042300     03  FILLER                   PIC 9(02) VALUE 02.
042400     03  FILLER                   PIC X(35) VALUE
042500         "RELIANCE TRENDS                    ".
042600     03  FILLER                   PIC 9(02) VALUE 02.
042700     03  FILLER                   PIC X(35) VALUE
042800         "BIG BAZAAR                         ".
042900     03  FILLER                   PIC 9(02) VALUE 02.
043000     03  FILLER                   PIC X(35) VALUE
043100         "DMART                              ".
043200     03  FILLER                   PIC 9(02) VALUE 02.
043300     03  FILLER                   PIC X(35) VALUE
043400         "TATA CLIQ                          ".
043500     03  FILLER                   PIC 9(02) VALUE 02.
043600     03  FILLER                   PIC X(35) VALUE
043700         "SNAPDEAL                           ".
043800     03  FILLER                   PIC 9(02) VALUE 02.
043900     03  FILLER                   PIC X(35) VALUE
044000         "NYKAA                              ".
044100     03  FILLER                   PIC 9(02) VALUE 02.
044200     03  FILLER                   PIC X(35) VALUE
044300         "DECATHLON                          ".
044400     03  FILLER                   PIC 9(02) VALUE 02.
044500     03  FILLER                   PIC X(35) VALUE
044600         "SHOPPERS STOP                      ".
044700     03  FILLER                   PIC 9(02) VALUE 02.
044800     03  FILLER                   PIC X(35) VALUE
044900         "PANTALOONS                         ".
045000     03  FILLER                   PIC 9(02) VALUE 02.
045100     03  FILLER                   PIC X(35) VALUE
045200         "MAX FASHION                        ".
045300     03  FILLER                   PIC 9(02) VALUE 02.
045400     03  FILLER                   PIC X(35) VALUE
045500         "WESTSIDE                           ".
045600     03  FILLER                   PIC 9(02) VALUE 02.
045700     03  FILLER                   PIC X(35) VALUE
045800         "LIFESTYLE                          ".
045900     03  FILLER                   PIC 9(02) VALUE 02.
046000     03  FILLER                   PIC X(35) VALUE
046100         "ZARA                               ".
046200     03  FILLER                   PIC 9(02) VALUE 02.
046300     03  FILLER                   PIC X(35) VALUE
046400         "H&M                                ".
046500     03  FILLER                   PIC 9(02) VALUE 02.
046600     03  FILLER                   PIC X(35) VALUE
046700         "FOREVER 21                         ".
046800     03  FILLER                   PIC 9(02) VALUE 02.
046900     03  FILLER                   PIC X(35) VALUE
047000         "VERO MODA                          ".
047100
047200*  Entertainment (46 palabras clave)
047300     03  FILLER                   PIC 9(02) VALUE 03.
047400     03  FILLER                   PIC X(35) VALUE
047500         "MOVIE                              ".
047600     03  FILLER                   PIC 9(02) VALUE 03.
047700     03  FILLER                   PIC X(35) VALUE
047800         "CINEMA                             ".
047900     03  FILLER                   PIC 9(02) VALUE 03.
048000     03  FILLER                   PIC X(35) VALUE
048100         "THEATRE                            ".
048200     03  FILLER                   PIC 9(02) VALUE 03.
048300     03  FILLER                   PIC X(35) VALUE
048400         "CONCERT                            ".
048500     03  FILLER                   PIC 9(02) VALUE 03.
048600     03  FILLER                   PIC X(35) VALUE
048700         "SHOW                               ".
048800     03  FILLER                   PIC 9(02) VALUE 03.
048900     03  FILLER                   PIC X(35) VALUE
049000         "TICKET                             ".
049100     03  FILLER                   PIC 9(02) VALUE 03.
049200     03  FILLER                   PIC X(35) VALUE
049300         "GAME                               ".
049400     03  FILLER                   PIC 9(02) VALUE 03.
049500     03  FILLER                   PIC X(35) VALUE
049600         "PVR                                ".
049700     03  FILLER                   PIC 9(02) VALUE 03.
049800     03  FILLER                   PIC X(35) VALUE
049900         "INOX                               ".
050000     03  FILLER                   PIC 9(02) VALUE 03.
050100     03  FILLER                   PIC X(35) VALUE
050200         "BOOKMYSHOW                         ".
050300     03  FILLER                   PIC 9(02) VALUE 03.
050400     03  FILLER                   PIC X(35) VALUE
050500         "NETFLIX                            ".
050600     03  FILLER                   PIC 9(02) VALUE 03.
050700     03  FILLER                   PIC X(35) VALUE
050800         "AMAZON PRIME                       ".
050900     03  FILLER                   PIC 9(02) VALUE 03.
051000     03  FILLER                   PIC X(35) VALUE
051100         "HOTSTAR                            ".
051200     03  FILLER                   PIC 9(02) VALUE 03.
051300     03  FILLER                   PIC X(35) VALUE
051400         "DISNEY                             ".
051500     03  FILLER                   PIC 9(02) VALUE 03.
051600     03  FILLER                   PIC X(35) VALUE
051700         "SPOTIFY                            ".
051800     03  FILLER                   PIC 9(02) VALUE 03.
051900     03  FILLER                   PIC X(35) VALUE
052000         "MUSIC                              ".
052100     03  FILLER                   PIC 9(02) VALUE 03.
052200     03  FILLER                   PIC X(35) VALUE
052300         "EVENT                              ".
052400     03  FILLER                   PIC 9(02) VALUE 03.
052500     03  FILLER                   PIC X(35) VALUE
052600         "FESTIVAL                           ".
052700     03  FILLER                   PIC 9(02) VALUE 03.
052800     03  FILLER                   PIC X(35) VALUE
052900         "PLAY                               ".
053000     03  FILLER                   PIC 9(02) VALUE 03.
053100     03  FILLER                   PIC X(35) VALUE
053200         "PARK                               ".
053300     03  FILLER                   PIC 9(02) VALUE 03.
053400     03  FILLER                   PIC X(35) VALUE
053500         "AMUSEMENT                          ".
053600     03  FILLER                   PIC 9(02) VALUE 03.
053700     03  FILLER                   PIC X(35) VALUE
053800         "ENTERTAINMENT                      ".
053900     03  FILLER                   PIC 9(02) VALUE 03.
054000     03  FILLER                   PIC X(35) VALUE
054100         "ARCADE                             ".
054200     03  FILLER                   PIC 9(02) VALUE 03.
054300     03  FILLER                   PIC X(35) VALUE
054400         "BOWLING                            ".
054500     03  FILLER                   PIC 9(02) VALUE 03.
054600     03  FILLER                   PIC X(35) VALUE
054700         "STREAMING                          ".
054800     03  FILLER                   PIC 9(02) VALUE 03.
054900     03  FILLER                   PIC X(35) VALUE
055000         "SUBSCRIPTION                       ".
055100     03  FILLER                   PIC 9(02) VALUE 03.
055200     03  FILLER                   PIC X(35) VALUE
055300         "ZEE ENTERTAINMENT                  ".
055400     03  FILLER                   PIC 9(02) VALUE 03.
055500     03  FILLER                   PIC X(35) VALUE
055600         "SONY PICTURES NETWORKS             ".
055700     03  FILLER                   PIC 9(02) VALUE 03.
055800     03  FILLER                   PIC X(35) VALUE
055900         "STAR INDIA                         ".
056000     03  FILLER                   PIC 9(02) VALUE 03.
056100     03  FILLER                   PIC X(35) VALUE
056200         "NETFLIX                            ".
056300     03  FILLER                   PIC 9(02) VALUE 03.
056400     03  FILLER                   PIC X(35) VALUE
056500         "AMAZON PRIME VIDEO                 ".
056600     03  FILLER                   PIC 9(02) VALUE 03.
056700     03  FILLER                   PIC X(35) VALUE
056800         "DISNEY+ HOTSTAR                    ".
056900     03  FILLER                   PIC 9(02) VALUE 03.
057000     03  FILLER                   PIC X(35) VALUE
057100         "ALTBALAJI                          ".
057200     03  FILLER                   PIC 9(02) VALUE 03.
057300     03  FILLER                   PIC X(35) VALUE
057400         "JIOCINEMA                          ".
057500     03  FILLER                   PIC 9(02) VALUE 03.
057600     03  FILLER                   PIC X(35) VALUE
057700         "EROS NOW                           ".
057800     03  FILLER                   PIC 9(02) VALUE 03.
057900     03  FILLER                   PIC X(35) VALUE
058000         "VOOT                               ".
058100     03  FILLER                   PIC 9(02) VALUE 03.
058200     03  FILLER                   PIC X(35) VALUE
058300         "MX PLAYER                          ".
058400     03  FILLER                   PIC 9(02) VALUE 03.
058500     03  FILLER                   PIC X(35) VALUE
058600         "PVR CINEMAS                        ".
058700     03  FILLER                   PIC 9(02) VALUE 03.
058800     03  FILLER                   PIC X(35) VALUE
058900         "INOX                               ".
059000     03  FILLER                   PIC 9(02) VALUE 03.
059100     03  FILLER                   PIC X(35) VALUE
059200         "CARNIVAL CINEMAS                   ".
059300     03  FILLER                   PIC 9(02) VALUE 03.
059400     03  FILLER                   PIC X(35) VALUE
059500         "BOOKMYSHOW                         ".
059600     03  FILLER                   PIC 9(02) VALUE 03.
059700     03  FILLER                   PIC X(35) VALUE
059800         "HUNGAMA                            ".
059900     03  FILLER                   PIC 9(02) VALUE 03.
060000     03  FILLER                   PIC X(35) VALUE
060100         "GAANA                              ".
060200     03  FILLER                   PIC 9(02) VALUE 03.
060300     03  FILLER                   PIC X(35) VALUE
060400         "SPOTIFY                            ".
060500     03  FILLER                   PIC 9(02) VALUE 03.
060600     03  FILLER                   PIC X(35) VALUE
060700         "WYNK MUSIC                         ".
060800     03  FILLER                   PIC 9(02) VALUE 03.
060900     03  FILLER                   PIC X(35) VALUE
061000         "SAAVN                              ".
061100
061200*  Bills & Utilities (46 palabras clave)
061300     03  FILLER                   PIC 9(02) VALUE 04.
061400     03  FILLER                   PIC X(35) VALUE
061500         "ELECTRIC                           ".
061600     03  FILLER                   PIC 9(02) VALUE 04.
061700     03  FILLER                   PIC X(35) VALUE
061800         "WATER                              ".
061900     03  FILLER                   PIC 9(02) VALUE 04.
062000     03  FILLER                   PIC X(35) VALUE
062100         "GAS                                ".
062200     03  FILLER                   PIC 9(02) VALUE 04.
062300     03  FILLER                   PIC X(35) VALUE
062400         "SEWAGE                             ".
062500     03  FILLER                   PIC 9(02) VALUE 04.
062600     03  FILLER                   PIC X(35) VALUE
062700         "UTILITY                            ".
062800     03  FILLER                   PIC 9(02) VALUE 04.
062900     03  FILLER                   PIC X(35) VALUE
063000         "POWER                              ".
063100     03  FILLER                   PIC 9(02) VALUE 04.
063200     03  FILLER                   PIC X(35) VALUE
063300         "ENERGY                             ".
063400     03  FILLER                   PIC 9(02) VALUE 04.
063500     03  FILLER                   PIC X(35) VALUE
063600         "BILL                               ".
063700     03  FILLER                   PIC 9(02) VALUE 04.
063800     03  FILLER                   PIC X(35) VALUE
063900         "BROADBAND                          ".
064000     03  FILLER                   PIC 9(02) VALUE 04.
064100     03  FILLER                   PIC X(35) VALUE
064200         "INTERNET                           ".
064300     03  FILLER                   PIC 9(02) VALUE 04.
064400     03  FILLER                   PIC X(35) VALUE
064500         "WIFI                               ".
064600     03  FILLER                   PIC 9(02) VALUE 04.
064700     03  FILLER                   PIC X(35) VALUE
064800         "FIBER                              ".
064900     03  FILLER                   PIC 9(02) VALUE 04.
065000     03  FILLER                   PIC X(35) VALUE
065100         "CONNECTION                         ".
065200     03  FILLER                   PIC 9(02) VALUE 04.
065300     03  FILLER                   PIC X(35) VALUE
065400         "TELEPHONE                          ".
065500     03  FILLER                   PIC 9(02) VALUE 04.
065600     03  FILLER                   PIC X(35) VALUE
065700         "PHONE                              ".
065800     03  FILLER                   PIC 9(02) VALUE 04.
065900     03  FILLER                   PIC X(35) VALUE
066000         "MOBILE                             ".
066100     03  FILLER                   PIC 9(02) VALUE 04.
066200     03  FILLER                   PIC X(35) VALUE
066300         "AIRTEL                             ".
066400     03  FILLER                   PIC 9(02) VALUE 04.
066500     03  FILLER                   PIC X(35) VALUE
066600         "JIO                                ".
066700     03  FILLER                   PIC 9(02) VALUE 04.
066800     03  FILLER                   PIC X(35) VALUE
066900         "VODAFONE                           ".
067000     03  FILLER                   PIC 9(02) VALUE 04.
067100     03  FILLER                   PIC X(35) VALUE
067200         "BSNL                               ".
067300     03  FILLER                   PIC 9(02) VALUE 04.
067400     03  FILLER                   PIC X(35) VALUE
067500         "TATA                               ".
067600     03  FILLER                   PIC 9(02) VALUE 04.
067700     03  FILLER                   PIC X(35) VALUE
067800         "RELIANCE                           ".
067900     03  FILLER                   PIC 9(02) VALUE 04.
068000     03  FILLER                   PIC X(35) VALUE
068100         "DISH TV                            ".
068200     03  FILLER                   PIC 9(02) VALUE 04.
068300     03  FILLER                   PIC X(35) VALUE
068400         "TATASKY                            ".
068500     03  FILLER                   PIC 9(02) VALUE 04.
068600     03  FILLER                   PIC X(35) VALUE
068700         "DTH                                ".
068800     03  FILLER                   PIC 9(02) VALUE 04.
068900     03  FILLER                   PIC X(35) VALUE
069000         "RECHARGE                           ".
069100     03  FILLER                   PIC 9(02) VALUE 04.
069200     03  FILLER                   PIC X(35) VALUE
069300         "TATA POWER                         ".
069400     03  FILLER                   PIC 9(02) VALUE 04.
069500     03  FILLER                   PIC X(35) VALUE
069600         "RELIANCE POWER                     ".
069700     03  FILLER                   PIC 9(02) VALUE 04.
069800     03  FILLER                   PIC X(35) VALUE
069900         "ADANI POWER                        ".
070000     03  FILLER                   PIC 9(02) VALUE 04.
070100     03  FILLER                   PIC X(35) VALUE
070200         "BSES                               ".
070300     03  FILLER                   PIC 9(02) VALUE 04.
070400     03  FILLER                   PIC X(35) VALUE
070500         "TORRENT POWER                      ".
070600     03  FILLER                   PIC 9(02) VALUE 04.
070700     03  FILLER                   PIC X(35) VALUE
070800         "NTPC                               ".
070900     03  FILLER                   PIC 9(02) VALUE 04.
071000     03  FILLER                   PIC X(35) VALUE
071100         "HP GAS                             ".
071200     03  FILLER                   PIC 9(02) VALUE 04.
071300     03  FILLER                   PIC X(35) VALUE
071400         "INDANE                             ".
071500     03  FILLER                   PIC 9(02) VALUE 04.
071600     03  FILLER                   PIC X(35) VALUE
071700         "BHARAT GAS                         ".
071800     03  FILLER                   PIC 9(02) VALUE 04.
071900     03  FILLER                   PIC X(35) VALUE
072000         "GAIL                               ".
072100     03  FILLER                   PIC 9(02) VALUE 04.
072200     03  FILLER                   PIC X(35) VALUE
072300         "EESL                               ".
072400     03  FILLER                   PIC 9(02) VALUE 04.
072500     03  FILLER                   PIC X(35) VALUE
072600         "CESC                               ".
072700     03  FILLER                   PIC 9(02) VALUE 04.
072800     03  FILLER                   PIC X(35) VALUE
072900         "BEST                               ".
073000     03  FILLER                   PIC 9(02) VALUE 04.
073100     03  FILLER                   PIC X(35) VALUE
073200         "MAHANAGAR GAS                      ".
073300     03  FILLER                   PIC 9(02) VALUE 04.
073400     03  FILLER                   PIC X(35) VALUE
073500         "IGL                                ".
073600     03  FILLER                   PIC 9(02) VALUE 04.
073700     03  FILLER                   PIC X(35) VALUE
073800         "TATA STEEL                         ".
073900     03  FILLER                   PIC 9(02) VALUE 04.
074000     03  FILLER                   PIC X(35) VALUE
074100         "ULTRATECH CEMENT                   ".
074200     03  FILLER                   PIC 9(02) VALUE 04.
074300     03  FILLER                   PIC X(35) VALUE
074400         "AMBUJA CEMENT                      ".
074500     03  FILLER                   PIC 9(02) VALUE 04.
074600     03  FILLER                   PIC X(35) VALUE
074700         "BERGER PAINTS                      ".
074800     03  FILLER                   PIC 9(02) VALUE 04.
074900     03  FILLER                   PIC X(35) VALUE
075000         "ASIAN PAINTS                       ".
075100
075200*  Transportation (44 palabras clave)
075300     03  FILLER                   PIC 9(02) VALUE 05.
075400     03  FILLER                   PIC X(35) VALUE
075500         "UBER                               ".
075600     03  FILLER                   PIC 9(02) VALUE 05.
075700     03  FILLER                   PIC X(35) VALUE
075800         "OLA                                ".
075900     03  FILLER                   PIC 9(02) VALUE 05.
076000     03  FILLER                   PIC X(35) VALUE
076100         "CAB                                ".
076200     03  FILLER                   PIC 9(02) VALUE 05.
076300     03  FILLER                   PIC X(35) VALUE
076400         "TAXI                               ".
076500     03  FILLER                   PIC 9(02) VALUE 05.
076600     03  FILLER                   PIC X(35) VALUE
076700         "AUTO                               ".
076800     03  FILLER                   PIC 9(02) VALUE 05.
076900     03  FILLER                   PIC X(35) VALUE
077000         "RICKSHAW                           ".
077100     03  FILLER                   PIC 9(02) VALUE 05.
077200     03  FILLER                   PIC X(35) VALUE
077300         "METRO                              ".
077400     03  FILLER                   PIC 9(02) VALUE 05.
077500     03  FILLER                   PIC X(35) VALUE
077600         "TRAIN                              ".
077700     03  FILLER                   PIC 9(02) VALUE 05.
077800     03  FILLER                   PIC X(35) VALUE
077900         "BUS                                ".
078000     03  FILLER                   PIC 9(02) VALUE 05.
078100     03  FILLER                   PIC X(35) VALUE
078200         "TRANSPORT                          ".
078300     03  FILLER                   PIC 9(02) VALUE 05.
078400     03  FILLER                   PIC X(35) VALUE
078500         "RAPIDO                             ".
078600     03  FILLER                   PIC 9(02) VALUE 05.
078700     03  FILLER                   PIC X(35) VALUE
078800         "PETROL                             ".
078900     03  FILLER                   PIC 9(02) VALUE 05.
079000     03  FILLER                   PIC X(35) VALUE
079100         "DIESEL                             ".
079200     03  FILLER                   PIC 9(02) VALUE 05.
079300     03  FILLER                   PIC X(35) VALUE
079400         "FUEL                               ".
079500     03  FILLER                   PIC 9(02) VALUE 05.
079600     03  FILLER                   PIC X(35) VALUE
079700         "PARKING                            ".
079800     03  FILLER                   PIC 9(02) VALUE 05.
079900     03  FILLER                   PIC X(35) VALUE
080000         "TOLL                               ".
080100     03  FILLER                   PIC 9(02) VALUE 05.
080200     03  FILLER                   PIC X(35) VALUE
080300         "FARE                               ".
080400     03  FILLER                   PIC 9(02) VALUE 05.
080500     03  FILLER                   PIC X(35) VALUE
080600         "RIDE                               ".
080700     03  FILLER                   PIC 9(02) VALUE 05.
080800     03  FILLER                   PIC X(35) VALUE
080900         "COMMUTE                            ".
081000     03  FILLER                   PIC 9(02) VALUE 05.
081100     03  FILLER                   PIC X(35) VALUE
081200         "TRAVEL                             ".
081300     03  FILLER                   PIC 9(02) VALUE 05.
081400     03  FILLER                   PIC X(35) VALUE
081500         "TRIP                               ".
081600     03  FILLER                   PIC 9(02) VALUE 05.
081700     03  FILLER                   PIC X(35) VALUE
081800         "JOURNEY                            ".
081900     03  FILLER                   PIC 9(02) VALUE 05.
082000     03  FILLER                   PIC X(35) VALUE
082100         "DRIVE                              ".
082200     03  FILLER                   PIC 9(02) VALUE 05.
082300     03  FILLER                   PIC X(35) VALUE
082400         "OLA                                ".
082500     03  FILLER                   PIC 9(02) VALUE 05.
082600     03  FILLER                   PIC X(35) VALUE
082700         "UBER                               ".
082800     03  FILLER                   PIC 9(02) VALUE 05.
082900     03  FILLER                   PIC X(35) VALUE
083000         "RAPIDO                             ".
083100     03  FILLER                   PIC 9(02) VALUE 05.
083200     03  FILLER                   PIC X(35) VALUE
083300         "REDBUS                             ".
083400     03  FILLER                   PIC 9(02) VALUE 05.
083500     03  FILLER                   PIC X(35) VALUE
083600         "IRCTC                              ".
083700     03  FILLER                   PIC 9(02) VALUE 05.
083800     03  FILLER                   PIC X(35) VALUE
083900         "VRL LOGISTICS                      ".
084000     03  FILLER                   PIC 9(02) VALUE 05.
084100     03  FILLER                   PIC X(35) VALUE
084200         "SRS TRAVELS                        ".
084300     03  FILLER                   PIC 9(02) VALUE 05.
084400     03  FILLER                   PIC X(35) VALUE
084500         "BLUE DART                          ".
084600     03  FILLER                   PIC 9(02) VALUE 05.
084700     03  FILLER                   PIC X(35) VALUE
084800         "DHL                                ".
084900     03  FILLER                   PIC 9(02) VALUE 05.
085000     03  FILLER                   PIC X(35) VALUE
085100         "FEDEX                              ".
085200     03  FILLER                   PIC 9(02) VALUE 05.
085300     03  FILLER                   PIC X(35) VALUE
085400         "DELHIVERY                          ".
085500     03  FILLER                   PIC 9(02) VALUE 05.
085600     03  FILLER                   PIC X(35) VALUE
085700         "SHADOWFAX                          ".
085800     03  FILLER                   PIC 9(02) VALUE 05.
085900     03  FILLER                   PIC X(35) VALUE
086000         "XPRESSBEES                         ".
086100     03  FILLER                   PIC 9(02) VALUE 05.
086200     03  FILLER                   PIC X(35) VALUE
086300         "INDIAN RAILWAYS                    ".
086400     03  FILLER                   PIC 9(02) VALUE 05.
086500     03  FILLER                   PIC X(35) VALUE
086600         "TATA MOTORS                        ".
086700     03  FILLER                   PIC 9(02) VALUE 05.
086800     03  FILLER                   PIC X(35) VALUE
086900         "MAHINDRA                           ".
087000     03  FILLER                   PIC 9(02) VALUE 05.
087100     03  FILLER                   PIC X(35) VALUE
087200         "ASHOK LEYLAND                      ".
087300     03  FILLER                   PIC 9(02) VALUE 05.
087400     03  FILLER                   PIC X(35) VALUE
087500         "BAJAJ AUTO                         ".
087600     03  FILLER                   PIC 9(02) VALUE 05.
087700     03  FILLER                   PIC X(35) VALUE
087800         "HERO MOTOCORP                      ".
087900     03  FILLER                   PIC 9(02) VALUE 05.
088000     03  FILLER                   PIC X(35) VALUE
088100         "TVS MOTORS                         ".
088200     03  FILLER                   PIC 9(02) VALUE 05.
088300     03  FILLER                   PIC X(35) VALUE
088400         "MARUTI SUZUKI                      ".
088500
088600*  Travel (46 palabras clave)
088700     03  FILLER                   PIC 9(02) VALUE 06.
088800     03  FILLER                   PIC X(35) VALUE
088900         "FLIGHT                             ".
089000     03  FILLER                   PIC 9(02) VALUE 06.
089100     03  FILLER                   PIC X(35) VALUE
089200         "AIRLINE                            ".
089300     03  FILLER                   PIC 9(02) VALUE 06.
089400     03  FILLER                   PIC X(35) VALUE
089500         "HOTEL                              ".
089600     03  FILLER                   PIC 9(02) VALUE 06.
089700     03  FILLER                   PIC X(35) VALUE
089800         "RESORT                             ".
089900     03  FILLER                   PIC 9(02) VALUE 06.
090000     03  FILLER                   PIC X(35) VALUE
090100         "BOOKING                            ".
090200     03  FILLER                   PIC 9(02) VALUE 06.
090300     03  FILLER                   PIC X(35) VALUE
090400         "AIRBNB                             ".
090500     03  FILLER                   PIC 9(02) VALUE 06.
090600     03  FILLER                   PIC X(35) VALUE
090700         "MAKEMYTRIP                         ".
090800     03  FILLER                   PIC 9(02) VALUE 06.
090900     03  FILLER                   PIC X(35) VALUE
091000         "GOIBIBO                            ".
091100     03  FILLER                   PIC 9(02) VALUE 06.
091200     03  FILLER                   PIC X(35) VALUE
091300         "EASEMYTRIP                         ".
091400     03  FILLER                   PIC 9(02) VALUE 06.
091500     03  FILLER                   PIC X(35) VALUE
091600         "CLEARTRIP                          ".
091700     03  FILLER                   PIC 9(02) VALUE 06.
091800     03  FILLER                   PIC X(35) VALUE
091900         "YATRA                              ".
092000     03  FILLER                   PIC 9(02) VALUE 06.
092100     03  FILLER                   PIC X(35) VALUE
092200         "OYO                                ".
092300     03  FILLER                   PIC 9(02) VALUE 06.
092400     03  FILLER                   PIC X(35) VALUE
092500         "STAY                               ".
092600     03  FILLER                   PIC 9(02) VALUE 06.
092700     03  FILLER                   PIC X(35) VALUE
092800         "LODGING                            ".
092900     03  FILLER                   PIC 9(02) VALUE 06.
093000     03  FILLER                   PIC X(35) VALUE
093100         "ACCOMMODATION                      ".
093200     03  FILLER                   PIC 9(02) VALUE 06.
093300     03  FILLER                   PIC X(35) VALUE
093400         "VACATION                           ".
093500     03  FILLER                   PIC 9(02) VALUE 06.
093600     03  FILLER                   PIC X(35) VALUE
093700         "HOLIDAY                            ".
093800     03  FILLER                   PIC 9(02) VALUE 06.
093900     03  FILLER                   PIC X(35) VALUE
094000         "TRAVEL                             ".
094100     03  FILLER                   PIC 9(02) VALUE 06.
094200     03  FILLER                   PIC X(35) VALUE
094300         "TOURISM                            ".
094400     03  FILLER                   PIC 9(02) VALUE 06.
094500     03  FILLER                   PIC X(35) VALUE
094600         "TOUR                               ".
094700     03  FILLER                   PIC 9(02) VALUE 06.
094800     03  FILLER                   PIC X(35) VALUE
094900         "TRIP                               ".
095000     03  FILLER                   PIC 9(02) VALUE 06.
095100     03  FILLER                   PIC X(35) VALUE
095200         "CRUISE                             ".
095300     03  FILLER                   PIC 9(02) VALUE 06.
095400     03  FILLER                   PIC X(35) VALUE
095500         "INDIGO                             ".
095600     03  FILLER                   PIC 9(02) VALUE 06.
095700     03  FILLER                   PIC X(35) VALUE
095800         "SPICEJET                           ".
095900     03  FILLER                   PIC 9(02) VALUE 06.
096000     03  FILLER                   PIC X(35) VALUE
096100         "AIR INDIA                          ".
096200     03  FILLER                   PIC 9(02) VALUE 06.
096300     03  FILLER                   PIC X(35) VALUE
096400         "VISTARA                            ".
096500     03  FILLER                   PIC 9(02) VALUE 06.
096600     03  FILLER                   PIC X(35) VALUE
096700         "TRAIN                              ".
096800     03  FILLER                   PIC 9(02) VALUE 06.
096900     03  FILLER                   PIC X(35) VALUE
097000         "TICKET                             ".
097100     03  FILLER                   PIC 9(02) VALUE 06.
097200     03  FILLER                   PIC X(35) VALUE
097300         "BOAT                               ".
097400     03  FILLER                   PIC 9(02) VALUE 06.
097500     03  FILLER                   PIC X(35) VALUE
097600         "FERRY                              ".
097700     03  FILLER                   PIC 9(02) VALUE 06.
097800     03  FILLER                   PIC X(35) VALUE
097900         "AIRPORT                            ".
098000     03  FILLER                   PIC 9(02) VALUE 06.
098100     03  FILLER                   PIC X(35) VALUE
098200         "AIRPORT FEES                       ".
098300     03  FILLER                   PIC 9(02) VALUE 06.
098400     03  FILLER                   PIC X(35) VALUE
098500         "AIRPORT SECURITY                   ".
098600     03  FILLER                   PIC 9(02) VALUE 06.
098700     03  FILLER                   PIC X(35) VALUE
098800         "AIRPORT PARKING                    ".
098900     03  FILLER                   PIC 9(02) VALUE 06.
099000     03  FILLER                   PIC X(35) VALUE
099100         "AIRPORT TERMINAL                   ".
099200     03  FILLER                   PIC 9(02) VALUE 06.
099300     03  FILLER                   PIC X(35) VALUE
099400         "AIRPORT LOUNGE                     ".
099500     03  FILLER                   PIC 9(02) VALUE 06.
099600     03  FILLER                   PIC X(35) VALUE
099700         "AIRPORT LOUNGE FEES                ".
099800     03  FILLER                   PIC 9(02) VALUE 06.
099900     03  FILLER                   PIC X(35) VALUE
100000         "AIRPORT LOUNGE ACCESS              ".
100100     03  FILLER                   PIC 9(02) VALUE 06.
100200     03  FILLER                   PIC X(35) VALUE
100300         "AIRPORT LOUNGE PASS                ".
100400     03  FILLER                   PIC 9(02) VALUE 06.
100500     03  FILLER                   PIC X(35) VALUE
100600         "AIRPORT LOUNGE MEMBERSHIP          ".
100700     03  FILLER                   PIC 9(02) VALUE 06.
100800     03  FILLER                   PIC X(35) VALUE
100900         "AIRPORT LOUNGE ACCESS PASS         ".
101000     03  FILLER                   PIC 9(02) VALUE 06.
101100     03  FILLER                   PIC X(35) VALUE
101200         "AIRPORT LOUNGE ACCESS MEMBERSHIP   ".
101300     03  FILLER                   PIC 9(02) VALUE 06.
101400     03  FILLER                   PIC X(35) VALUE
101500         "AIR ASIA                           ".
101600     03  FILLER                   PIC 9(02) VALUE 06.
101700     03  FILLER                   PIC X(35) VALUE
101800         "STAYS                              ".
101900     03  FILLER                   PIC 9(02) VALUE 06.
102000     03  FILLER                   PIC X(35) VALUE
102100         "LUGGAGE                            ".
102200     03  FILLER                   PIC 9(02) VALUE 06.
102300     03  FILLER                   PIC X(35) VALUE
102400         "IRCTC                              ".
102500
102600*  Health & Personal Care (63 palabras clave)
102700     03  FILLER                   PIC 9(02) VALUE 07.
102800     03  FILLER                   PIC X(35) VALUE
102900         "HOSPITAL                           ".
103000     03  FILLER                   PIC 9(02) VALUE 07.
103100     03  FILLER                   PIC X(35) VALUE
103200         "CLINIC                             ".
103300     03  FILLER                   PIC 9(02) VALUE 07.
103400     03  FILLER                   PIC X(35) VALUE
103500         "DOCTOR                             ".
103600     03  FILLER                   PIC 9(02) VALUE 07.
103700     03  FILLER                   PIC X(35) VALUE
103800         "MEDICAL                            ".
103900     03  FILLER                   PIC 9(02) VALUE 07.
104000     03  FILLER                   PIC X(35) VALUE
104100         "HEALTH                             ".
104200     03  FILLER                   PIC 9(02) VALUE 07.
104300     03  FILLER                   PIC X(35) VALUE
104400         "PHARMA                             ".
104500     03  FILLER                   PIC 9(02) VALUE 07.
104600     03  FILLER                   PIC X(35) VALUE
104700         "MEDICINE                           ".
104800     03  FILLER                   PIC 9(02) VALUE 07.
104900     03  FILLER                   PIC X(35) VALUE
105000         "HEALTHCARE                         ".
105100     03  FILLER                   PIC 9(02) VALUE 07.
105200     03  FILLER                   PIC X(35) VALUE
105300         "DENTAL                             ".
105400     03  FILLER                   PIC 9(02) VALUE 07.
105500     03  FILLER                   PIC X(35) VALUE
105600         "PHARMACY                           ".
105700     03  FILLER                   PIC 9(02) VALUE 07.
105800     03  FILLER                   PIC X(35) VALUE
105900         "APOLLO                             ".
106000     03  FILLER                   PIC 9(02) VALUE 07.
106100     03  FILLER                   PIC X(35) VALUE
106200         "MEDPLUS                            ".
106300     03  FILLER                   PIC 9(02) VALUE 07.
106400     03  FILLER                   PIC X(35) VALUE
106500         "DIAGNOSTIC                         ".
106600     03  FILLER                   PIC 9(02) VALUE 07.
106700     03  FILLER                   PIC X(35) VALUE
106800         "LAB                                ".
106900     03  FILLER                   PIC 9(02) VALUE 07.
107000     03  FILLER                   PIC X(35) VALUE
107100         "TEST                               ".
107200     03  FILLER                   PIC 9(02) VALUE 07.
107300     03  FILLER                   PIC X(35) VALUE
107400         "SCAN                               ".
107500     03  FILLER                   PIC 9(02) VALUE 07.
107600     03  FILLER                   PIC X(35) VALUE
107700         "CONSULTATION                       ".
107800     03  FILLER                   PIC 9(02) VALUE 07.
107900     03  FILLER                   PIC X(35) VALUE
108000         "THERAPY                            ".
108100     03  FILLER                   PIC 9(02) VALUE 07.
108200     03  FILLER                   PIC X(35) VALUE
108300         "TREATMENT                          ".
108400     03  FILLER                   PIC 9(02) VALUE 07.
108500     03  FILLER                   PIC X(35) VALUE
108600         "WELLNESS                           ".
108700     03  FILLER                   PIC 9(02) VALUE 07.
108800     03  FILLER                   PIC X(35) VALUE
108900         "FITNESS                            ".
109000     03  FILLER                   PIC 9(02) VALUE 07.
109100     03  FILLER                   PIC X(35) VALUE
109200         "GYM                                ".
109300     03  FILLER                   PIC 9(02) VALUE 07.
109400     03  FILLER                   PIC X(35) VALUE
109500         "YOGA                               ".
109600     03  FILLER                   PIC 9(02) VALUE 07.
109700     03  FILLER                   PIC X(35) VALUE
109800         "MEDITATION                         ".
109900     03  FILLER                   PIC 9(02) VALUE 07.
110000     03  FILLER                   PIC X(35) VALUE
110100         "PHYSIOTHERAPY                      ".
110200     03  FILLER                   PIC 9(02) VALUE 07.
110300     03  FILLER                   PIC X(35) VALUE
110400         "TRAINING                           ".
110500     03  FILLER                   PIC 9(02) VALUE 07.
110600     03  FILLER                   PIC X(35) VALUE
110700         "TRAINING FEES                      ".
110800     03  FILLER                   PIC 9(02) VALUE 07.
110900     03  FILLER                   PIC X(35) VALUE
111000         "APOLLO HOSPITALS                   ".
111100     03  FILLER                   PIC 9(02) VALUE 07.
111200     03  FILLER                   PIC X(35) VALUE
111300         "FORTIS HEALTHCARE                  ".
111400     03  FILLER                   PIC 9(02) VALUE 07.
111500     03  FILLER                   PIC X(35) VALUE
111600         "MAX HEALTHCARE                     ".
111700     03  FILLER                   PIC 9(02) VALUE 07.
111800     03  FILLER                   PIC X(35) VALUE
111900         "AIIMS                              ".
112000     03  FILLER                   PIC 9(02) VALUE 07.
112100     03  FILLER                   PIC X(35) VALUE
112200         "NARAYANA HEALTH                    ".
112300     03  FILLER                   PIC 9(02) VALUE 07.
112400     03  FILLER                   PIC X(35) VALUE
112500         "MEDANTA                            ".
112600     03  FILLER                   PIC 9(02) VALUE 07.
112700     03  FILLER                   PIC X(35) VALUE
112800         "MANIPAL HOSPITALS                  ".
112900     03  FILLER                   PIC 9(02) VALUE 07.
113000     03  FILLER                   PIC X(35) VALUE
113100         "CIPLA                              ".
113200     03  FILLER                   PIC 9(02) VALUE 07.
113300     03  FILLER                   PIC X(35) VALUE
113400         "SUN PHARMA                         ".
113500     03  FILLER                   PIC 9(02) VALUE 07.
113600     03  FILLER                   PIC X(35) VALUE
113700         "LUPIN                              ".
113800     03  FILLER                   PIC 9(02) VALUE 07.
113900     03  FILLER                   PIC X(35) VALUE
114000         "DR. REDD'S                         ".
114100     03  FILLER                   PIC 9(02) VALUE 07.
114200     03  FILLER                   PIC X(35) VALUE
114300         "BIOCON                             ".
114400     03  FILLER                   PIC 9(02) VALUE 07.
114500     03  FILLER                   PIC X(35) VALUE
114600         "AUROBINDO PHARMA                   ".
114700     03  FILLER                   PIC 9(02) VALUE 07.
114800     03  FILLER                   PIC X(35) VALUE
114900         "GLENMARK                           ".
115000     03  FILLER                   PIC 9(02) VALUE 07.
115100     03  FILLER                   PIC X(35) VALUE
115200         "TORRENT PHARMA                     ".
115300     03  FILLER                   PIC 9(02) VALUE 07.
115400     03  FILLER                   PIC X(35) VALUE
115500         "PATANJALI                          ".
115600     03  FILLER                   PIC 9(02) VALUE 07.
115700     03  FILLER                   PIC X(35) VALUE
115800         "DABUR                              ".
115900     03  FILLER                   PIC 9(02) VALUE 07.
116000     03  FILLER                   PIC X(35) VALUE
116100         "HIMALAYA                           ".
116200     03  FILLER                   PIC 9(02) VALUE 07.
116300     03  FILLER                   PIC X(35) VALUE
116400         "COLGATE                            ".
116500     03  FILLER                   PIC 9(02) VALUE 07.
116600     03  FILLER                   PIC X(35) VALUE
116700         "ORAL-B                             ".
116800     03  FILLER                   PIC 9(02) VALUE 07.
116900     03  FILLER                   PIC X(35) VALUE
117000         "MEDICINES                          ".
117100     03  FILLER                   PIC 9(02) VALUE 07.
117200     03  FILLER                   PIC X(35) VALUE
117300         "PHARMACY                           ".
117400     03  FILLER                   PIC 9(02) VALUE 07.
117500     03  FILLER                   PIC X(35) VALUE
117600         "MEDS                               ".
117700     03  FILLER                   PIC 9(02) VALUE 07.
117800     03  FILLER                   PIC X(35) VALUE
117900         "SPA                                ".
118000     03  FILLER                   PIC 9(02) VALUE 07.
118100     03  FILLER                   PIC X(35) VALUE
118200         "SALON                              ".
118300     03  FILLER                   PIC 9(02) VALUE 07.
118400     03  FILLER                   PIC X(35) VALUE
118500         "BEAUTY                             ".
118600     03  FILLER                   PIC 9(02) VALUE 07.
118700     03  FILLER                   PIC X(35) VALUE
118800         "COSMETIC                           ".
118900     03  FILLER                   PIC 9(02) VALUE 07.
119000     03  FILLER                   PIC X(35) VALUE
119100         "MAKEUP                             ".
119200     03  FILLER                   PIC 9(02) VALUE 07.
119300     03  FILLER                   PIC X(35) VALUE
119400         "SKINCARE                           ".
119500     03  FILLER                   PIC 9(02) VALUE 07.
119600     03  FILLER                   PIC X(35) VALUE
119700         "HAIRCUT                            ".
119800     03  FILLER                   PIC 9(02) VALUE 07.
119900     03  FILLER                   PIC X(35) VALUE
120000         "BARBERSHOP                         ".
120100     03  FILLER                   PIC 9(02) VALUE 07.
120200     03  FILLER                   PIC X(35) VALUE
120300         "GROOMING                           ".
120400     03  FILLER                   PIC 9(02) VALUE 07.
120500     03  FILLER                   PIC X(35) VALUE
120600         "PERSONAL CARE                      ".
120700     03  FILLER                   PIC 9(02) VALUE 07.
120800     03  FILLER                   PIC X(35) VALUE
120900         "HYGIENE                            ".
121000     03  FILLER                   PIC 9(02) VALUE 07.
121100     03  FILLER                   PIC X(35) VALUE
121200         "PARLOUR                            ".
121300     03  FILLER                   PIC 9(02) VALUE 07.
121400     03  FILLER                   PIC X(35) VALUE
121500         "MASSAGE                            ".
121600
121700*  Education (29 palabras clave)
121800     03  FILLER                   PIC 9(02) VALUE 08.
121900     03  FILLER                   PIC X(35) VALUE
122000         "SCHOOL                             ".
122100     03  FILLER                   PIC 9(02) VALUE 08.
122200     03  FILLER                   PIC X(35) VALUE
122300         "COLLEGE                            ".
122400     03  FILLER                   PIC 9(02) VALUE 08.
122500     03  FILLER                   PIC X(35) VALUE
122600         "UNIVERSITY                         ".
122700     03  FILLER                   PIC 9(02) VALUE 08.
122800     03  FILLER                   PIC X(35) VALUE
122900         "INSTITUTE                          ".
123000     03  FILLER                   PIC 9(02) VALUE 08.
123100     03  FILLER                   PIC X(35) VALUE
123200         "ACADEMY                            ".
123300     03  FILLER                   PIC 9(02) VALUE 08.
123400     03  FILLER                   PIC X(35) VALUE
123500         "EDUCATION                          ".
123600     03  FILLER                   PIC 9(02) VALUE 08.
123700     03  FILLER                   PIC X(35) VALUE
123800         "TUITION                            ".
123900     03  FILLER                   PIC 9(02) VALUE 08.
124000     03  FILLER                   PIC X(35) VALUE
124100         "COURSE                             ".
124200     03  FILLER                   PIC 9(02) VALUE 08.
124300     03  FILLER                   PIC X(35) VALUE
124400         "CLASS                              ".
124500     03  FILLER                   PIC 9(02) VALUE 08.
124600     03  FILLER                   PIC X(35) VALUE
124700         "WORKSHOP                           ".
124800     03  FILLER                   PIC 9(02) VALUE 08.
124900     03  FILLER                   PIC X(35) VALUE
125000         "TRAINING                           ".
125100     03  FILLER                   PIC 9(02) VALUE 08.
125200     03  FILLER                   PIC X(35) VALUE
125300         "TUTORIAL                           ".
125400     03  FILLER                   PIC 9(02) VALUE 08.
125500     03  FILLER                   PIC X(35) VALUE
125600         "LECTURE                            ".
125700     03  FILLER                   PIC 9(02) VALUE 08.
125800     03  FILLER                   PIC X(35) VALUE
125900         "SEMINAR                            ".
126000     03  FILLER                   PIC 9(02) VALUE 08.
126100     03  FILLER                   PIC X(35) VALUE
126200         "CONFERENCE                         ".
126300     03  FILLER                   PIC 9(02) VALUE 08.
126400     03  FILLER                   PIC X(35) VALUE
126500         "CERTIFICATION                      ".
126600     03  FILLER                   PIC 9(02) VALUE 08.
126700     03  FILLER                   PIC X(35) VALUE
126800         "DEGREE                             ".
126900     03  FILLER                   PIC 9(02) VALUE 08.
127000     03  FILLER                   PIC X(35) VALUE
127100         "DIPLOMA                            ".
127200     03  FILLER                   PIC 9(02) VALUE 08.
127300     03  FILLER                   PIC X(35) VALUE
127400         "LEARNING                           ".
127500     03  FILLER                   PIC 9(02) VALUE 08.
127600     03  FILLER                   PIC X(35) VALUE
127700         "BYJU                               ".
127800     03  FILLER                   PIC 9(02) VALUE 08.
127900     03  FILLER                   PIC X(35) VALUE
128000         "UNACADEMY                          ".
128100     03  FILLER                   PIC 9(02) VALUE 08.
128200     03  FILLER                   PIC X(35) VALUE
128300         "COURSERA                           ".
128400     03  FILLER                   PIC 9(02) VALUE 08.
128500     03  FILLER                   PIC X(35) VALUE
128600         "UDEMY                              ".
128700     03  FILLER                   PIC 9(02) VALUE 08.
128800     03  FILLER                   PIC X(35) VALUE
128900         "UPGRAD                             ".
129000     03  FILLER                   PIC 9(02) VALUE 08.
129100     03  FILLER                   PIC X(35) VALUE
129200         "BOOKS                              ".
129300     03  FILLER                   PIC 9(02) VALUE 08.
129400     03  FILLER                   PIC X(35) VALUE
129500         "LIBRARY                            ".
129600     03  FILLER                   PIC 9(02) VALUE 08.
129700     03  FILLER                   PIC X(35) VALUE
129800         "STUDY                              ".
129900     03  FILLER                   PIC 9(02) VALUE 08.
130000     03  FILLER                   PIC X(35) VALUE
130100         "FEES                               ".
130200     03  FILLER                   PIC 9(02) VALUE 08.
130300     03  FILLER                   PIC X(35) VALUE
130400         "FEE                                ".
130500
130600*  Gifts & Donations (20 palabras clave)
130700     03  FILLER                   PIC 9(02) VALUE 09.
130800     03  FILLER                   PIC X(35) VALUE
130900         "GIFT                               ".
131000     03  FILLER                   PIC 9(02) VALUE 09.
131100     03  FILLER                   PIC X(35) VALUE
131200         "PRESENT                            ".
131300     03  FILLER                   PIC 9(02) VALUE 09.
131400     03  FILLER                   PIC X(35) VALUE
131500         "DONATION                           ".
131600     03  FILLER                   PIC 9(02) VALUE 09.
131700     03  FILLER                   PIC X(35) VALUE
131800         "CHARITY                            ".
131900     03  FILLER                   PIC 9(02) VALUE 09.
132000     03  FILLER                   PIC X(35) VALUE
132100         "DONATE                             ".
132200     03  FILLER                   PIC 9(02) VALUE 09.
132300     03  FILLER                   PIC X(35) VALUE
132400         "FUNDRAISER                         ".
132500     03  FILLER                   PIC 9(02) VALUE 09.
132600     03  FILLER                   PIC X(35) VALUE
132700         "CONTRIBUTION                       ".
132800     03  FILLER                   PIC 9(02) VALUE 09.
132900     03  FILLER                   PIC X(35) VALUE
133000         "WELFARE                            ".
133100     03  FILLER                   PIC 9(02) VALUE 09.
133200     03  FILLER                   PIC X(35) VALUE
133300         "NGO                                ".
133400     03  FILLER                   PIC 9(02) VALUE 09.
133500     03  FILLER                   PIC X(35) VALUE
133600         "HELP                               ".
133700     03  FILLER                   PIC 9(02) VALUE 09.
133800     03  FILLER                   PIC X(35) VALUE
133900         "SUPPORT                            ".
134000     03  FILLER                   PIC 9(02) VALUE 09.
134100     03  FILLER                   PIC X(35) VALUE
134200         "RELIEF                             ".
134300     03  FILLER                   PIC 9(02) VALUE 09.
134400     03  FILLER                   PIC X(35) VALUE
134500         "FOUNDATION                         ".
134600     03  FILLER                   PIC 9(02) VALUE 09.
134700     03  FILLER                   PIC X(35) VALUE
134800         "TRUST                              ".
134900     03  FILLER                   PIC 9(02) VALUE 09.
135000     03  FILLER                   PIC X(35) VALUE
135100         "BIRTHDAY                           ".
135200     03  FILLER                   PIC 9(02) VALUE 09.
135300     03  FILLER                   PIC X(35) VALUE
135400         "ANNIVERSARY                        ".
135500     03  FILLER                   PIC 9(02) VALUE 09.
135600     03  FILLER                   PIC X(35) VALUE
135700         "WEDDING                            ".
135800     03  FILLER                   PIC 9(02) VALUE 09.
135900     03  FILLER                   PIC X(35) VALUE
136000         "CELEBRATION                        ".
136100     03  FILLER                   PIC 9(02) VALUE 09.
136200     03  FILLER                   PIC X(35) VALUE
136300         "FESTIVAL                           ".
136400     03  FILLER                   PIC 9(02) VALUE 09.
136500     03  FILLER                   PIC X(35) VALUE
136600         "OCCASION                           ".
136700
136800*  Income (18 palabras clave)
136900     03  FILLER                   PIC 9(02) VALUE 10.
137000     03  FILLER                   PIC X(35) VALUE
137100         "SALARY                             ".
137200     03  FILLER                   PIC 9(02) VALUE 10.
137300     03  FILLER                   PIC X(35) VALUE
137400         "INCOME                             ".
137500     03  FILLER                   PIC 9(02) VALUE 10.
137600     03  FILLER                   PIC X(35) VALUE
137700         "PAYMENT RECEIVED                   ".
137800     03  FILLER                   PIC 9(02) VALUE 10.
137900     03  FILLER                   PIC X(35) VALUE
138000         "REMUNERATION                       ".
138100     03  FILLER                   PIC 9(02) VALUE 10.
138200     03  FILLER                   PIC X(35) VALUE
138300         "WAGE                               ".
138400     03  FILLER                   PIC 9(02) VALUE 10.
138500     03  FILLER                   PIC X(35) VALUE
138600         "STIPEND                            ".
138700     03  FILLER                   PIC 9(02) VALUE 10.
138800     03  FILLER                   PIC X(35) VALUE
138900         "PENSION                            ".
139000     03  FILLER                   PIC 9(02) VALUE 10.
139100     03  FILLER                   PIC X(35) VALUE
139200         "DIVIDEND                           ".
139300     03  FILLER                   PIC 9(02) VALUE 10.
139400     03  FILLER                   PIC X(35) VALUE
139500         "INTEREST RECEIVED                  ".
139600     03  FILLER                   PIC 9(02) VALUE 10.
139700     03  FILLER                   PIC X(35) VALUE
139800         "EARNED                             ".
139900     03  FILLER                   PIC 9(02) VALUE 10.
140000     03  FILLER                   PIC X(35) VALUE
140100         "CREDIT                             ".
140200     03  FILLER                   PIC 9(02) VALUE 10.
140300     03  FILLER                   PIC X(35) VALUE
140400         "DEPOSIT                            ".
140500     03  FILLER                   PIC 9(02) VALUE 10.
140600     03  FILLER                   PIC X(35) VALUE
140700         "CASHBACK                           ".
140800     03  FILLER                   PIC 9(02) VALUE 10.
140900     03  FILLER                   PIC X(35) VALUE
141000         "REFUND                             ".
141100     03  FILLER                   PIC 9(02) VALUE 10.
141200     03  FILLER                   PIC X(35) VALUE
141300         "RETURN                             ".
141400     03  FILLER                   PIC 9(02) VALUE 10.
141500     03  FILLER                   PIC X(35) VALUE
141600         "REIMBURSEMENT                      ".
141700     03  FILLER                   PIC 9(02) VALUE 10.
141800     03  FILLER                   PIC X(35) VALUE
141900         "SETTLEMENT                         ".
142000     03  FILLER                   PIC 9(02) VALUE 10.
142100     03  FILLER                   PIC X(35) VALUE
142200         "COMPENSATION                       ".
142300
142400*  Investments (44 palabras clave)
142500     03  FILLER                   PIC 9(02) VALUE 11.
142600     03  FILLER                   PIC X(35) VALUE
142700         "INVESTMENT                         ".
142800     03  FILLER                   PIC 9(02) VALUE 11.
142900     03  FILLER                   PIC X(35) VALUE
143000         "MUTUAL FUND                        ".
143100     03  FILLER                   PIC 9(02) VALUE 11.
143200     03  FILLER                   PIC X(35) VALUE
143300         "STOCK                              ".
143400     03  FILLER                   PIC 9(02) VALUE 11.
143500     03  FILLER                   PIC X(35) VALUE
143600         "SHARE                              ".
143700     03  FILLER                   PIC 9(02) VALUE 11.
143800     03  FILLER                   PIC X(35) VALUE
143900         "EQUITY                             ".
144000     03  FILLER                   PIC 9(02) VALUE 11.
144100     03  FILLER                   PIC X(35) VALUE
144200         "DEMAT                              ".
144300     03  FILLER                   PIC 9(02) VALUE 11.
144400     03  FILLER                   PIC X(35) VALUE
144500         "ZERODHA                            ".
144600     03  FILLER                   PIC 9(02) VALUE 11.
144700     03  FILLER                   PIC X(35) VALUE
144800         "GROWW                              ".
144900     03  FILLER                   PIC 9(02) VALUE 11.
145000     03  FILLER                   PIC X(35) VALUE
145100         "UPSTOX                             ".
145200     03  FILLER                   PIC 9(02) VALUE 11.
145300     03  FILLER                   PIC X(35) VALUE
145400         "ETF                                ".
145500     03  FILLER                   PIC 9(02) VALUE 11.
145600     03  FILLER                   PIC X(35) VALUE
145700         "BOND                               ".
145800     03  FILLER                   PIC 9(02) VALUE 11.
145900     03  FILLER                   PIC X(35) VALUE
146000         "FIXED DEPOSIT                      ".
146100     03  FILLER                   PIC 9(02) VALUE 11.
146200     03  FILLER                   PIC X(35) VALUE
146300         "FD                                 ".
146400     03  FILLER                   PIC 9(02) VALUE 11.
146500     03  FILLER                   PIC X(35) VALUE
146600         "PPF                                ".
146700     03  FILLER                   PIC 9(02) VALUE 11.
146800     03  FILLER                   PIC X(35) VALUE
146900         "NPS                                ".
147000     03  FILLER                   PIC 9(02) VALUE 11.
147100     03  FILLER                   PIC X(35) VALUE
147200         "RETIREMENT                         ".
147300     03  FILLER                   PIC 9(02) VALUE 11.
147400     03  FILLER                   PIC X(35) VALUE
147500         "WEALTH                             ".
147600     03  FILLER                   PIC 9(02) VALUE 11.
147700     03  FILLER                   PIC X(35) VALUE
147800         "CAPITAL                            ".
147900     03  FILLER                   PIC 9(02) VALUE 11.
148000     03  FILLER                   PIC X(35) VALUE
148100         "PORTFOLIO                          ".
148200     03  FILLER                   PIC 9(02) VALUE 11.
148300     03  FILLER                   PIC X(35) VALUE
148400         "SIP                                ".
148500     03  FILLER                   PIC 9(02) VALUE 11.
148600     03  FILLER                   PIC X(35) VALUE
148700         "ASSET                              ".
148800     03  FILLER                   PIC 9(02) VALUE 11.
148900     03  FILLER                   PIC X(35) VALUE
149000         "SECURITY                           ".
149100     03  FILLER                   PIC 9(02) VALUE 11.
149200     03  FILLER                   PIC X(35) VALUE
149300         "DIVIDEND                           ".
149400     03  FILLER                   PIC 9(02) VALUE 11.
149500     03  FILLER                   PIC X(35) VALUE
149600         "PROFIT                             ".
149700     03  FILLER                   PIC 9(02) VALUE 11.
149800     03  FILLER                   PIC X(35) VALUE
149900         "ZERODHA                            ".
150000     03  FILLER                   PIC 9(02) VALUE 11.
150100     03  FILLER                   PIC X(35) VALUE
150200         "UPSTOX                             ".
150300     03  FILLER                   PIC 9(02) VALUE 11.
150400     03  FILLER                   PIC X(35) VALUE
150500         "GROWW                              ".
150600     03  FILLER                   PIC 9(02) VALUE 11.
150700     03  FILLER                   PIC X(35) VALUE
150800         "ANGEL ONE                          ".
150900     03  FILLER                   PIC 9(02) VALUE 11.
151000     03  FILLER                   PIC X(35) VALUE
151100         "ICICI DIRECT                       ".
151200     03  FILLER                   PIC 9(02) VALUE 11.
151300     03  FILLER                   PIC X(35) VALUE
151400         "HDFC SECURITIES                    ".
151500     03  FILLER                   PIC 9(02) VALUE 11.
151600     03  FILLER                   PIC X(35) VALUE
151700         "MOTILAL OSWAL                      ".
151800     03  FILLER                   PIC 9(02) VALUE 11.
151900     03  FILLER                   PIC X(35) VALUE
152000         "KOTAK SECURITIES                   ".
152100     03  FILLER                   PIC 9(02) VALUE 11.
152200     03  FILLER                   PIC X(35) VALUE
152300         "5PAISA                             ".
152400     03  FILLER                   PIC 9(02) VALUE 11.
152500     03  FILLER                   PIC X(35) VALUE
152600         "SHAREKHAN                          ".
152700     03  FILLER                   PIC 9(02) VALUE 11.
152800     03  FILLER                   PIC X(35) VALUE
152900         "AXIS DIRECT                        ".
153000     03  FILLER                   PIC 9(02) VALUE 11.
153100     03  FILLER                   PIC X(35) VALUE
153200         "SBI SECURITIES                     ".
153300     03  FILLER                   PIC 9(02) VALUE 11.
153400     03  FILLER                   PIC X(35) VALUE
153500         "EDELWEISS                          ".
153600     03  FILLER                   PIC 9(02) VALUE 11.
153700     03  FILLER                   PIC X(35) VALUE
153800         "TATA CAPITAL                       ".
153900     03  FILLER                   PIC 9(02) VALUE 11.
154000     03  FILLER                   PIC X(35) VALUE
154100         "BAJAJ FINSERV                      ".
154200     03  FILLER                   PIC 9(02) VALUE 11.
154300     03  FILLER                   PIC X(35) VALUE
154400         "LIC MUTUAL FUND                    ".
154500     03  FILLER                   PIC 9(02) VALUE 11.
154600     03  FILLER                   PIC X(35) VALUE
154700         "SBI MUTUAL FUND                    ".
154800     03  FILLER                   PIC 9(02) VALUE 11.
154900     03  FILLER                   PIC X(35) VALUE
155000         "HDFC MUTUAL FUND                   ".
155100     03  FILLER                   PIC 9(02) VALUE 11.
155200     03  FILLER                   PIC X(35) VALUE
155300         "NIPPON INDIA MUTUAL FUND           ".
155400     03  FILLER                   PIC 9(02) VALUE 11.
155500     03  FILLER                   PIC X(35) VALUE
155600         "ADITYA BIRLA SUN LIFE MUTUAL FUND  ".
155700
155800*  Transfers (22 palabras clave)
155900     03  FILLER                   PIC 9(02) VALUE 12.
156000     03  FILLER                   PIC X(35) VALUE
156100         "TRANSFER                           ".
156200     03  FILLER                   PIC 9(02) VALUE 12.
156300     03  FILLER                   PIC X(35) VALUE
156400         "SEND MONEY                         ".
156500     03  FILLER                   PIC 9(02) VALUE 12.
156600     03  FILLER                   PIC X(35) VALUE
156700         "SENT TO                            ".
156800     03  FILLER                   PIC 9(02) VALUE 12.
156900     03  FILLER                   PIC X(35) VALUE
157000         "RECEIVED FROM                      ".
157100     03  FILLER                   PIC 9(02) VALUE 12.
157200     03  FILLER                   PIC X(35) VALUE
157300         "IMPS                               ".
157400     03  FILLER                   PIC 9(02) VALUE 12.
157500     03  FILLER                   PIC X(35) VALUE
157600         "RTGS                               ".
157700     03  FILLER                   PIC 9(02) VALUE 12.
157800     03  FILLER                   PIC X(35) VALUE
157900         "NEFT                               ".
158000     03  FILLER                   PIC 9(02) VALUE 12.
158100     03  FILLER                   PIC X(35) VALUE
158200         "FUND TRANSFER                      ".
158300     03  FILLER                   PIC 9(02) VALUE 12.
158400     03  FILLER                   PIC X(35) VALUE
158500         "ACCOUNT TRANSFER                   ".
158600     03  FILLER                   PIC 9(02) VALUE 12.
158700     03  FILLER                   PIC X(35) VALUE
158800         "BANK TRANSFER                      ".
158900     03  FILLER                   PIC 9(02) VALUE 12.
159000     03  FILLER                   PIC X(35) VALUE
159100         "TRANSACTION                        ".
159200     03  FILLER                   PIC 9(02) VALUE 12.
159300     03  FILLER                   PIC X(35) VALUE
159400         "PAYMENT                            ".
159500     03  FILLER                   PIC 9(02) VALUE 12.
159600     03  FILLER                   PIC X(35) VALUE
159700         "SETTLE                             ".
159800     03  FILLER                   PIC 9(02) VALUE 12.
159900     03  FILLER                   PIC X(35) VALUE
160000         "SETTLEMENT                         ".
160100     03  FILLER                   PIC 9(02) VALUE 12.
160200     03  FILLER                   PIC X(35) VALUE
160300         "REPAY                              ".
160400     03  FILLER                   PIC 9(02) VALUE 12.
160500     03  FILLER                   PIC X(35) VALUE
160600         "REPAYMENT                          ".
160700     03  FILLER                   PIC 9(02) VALUE 12.
160800     03  FILLER                   PIC X(35) VALUE
160900         "PAYBACK                            ".
161000     03  FILLER                   PIC 9(02) VALUE 12.
161100     03  FILLER                   PIC X(35) VALUE
161200         "REIMBURSEMENT                      ".
161300     03  FILLER                   PIC 9(02) VALUE 12.
161400     03  FILLER                   PIC X(35) VALUE
161500         "CREDIT                             ".
161600     03  FILLER                   PIC 9(02) VALUE 12.
161700     03  FILLER                   PIC X(35) VALUE
161800         "DEBIT                              ".
161900     03  FILLER                   PIC 9(02) VALUE 12.
162000     03  FILLER                   PIC X(35) VALUE
162100         "PAID TO                            ".
162200     03  FILLER                   PIC 9(02) VALUE 12.
162300     03  FILLER                   PIC X(35) VALUE
162400         "RECEIVED FROM                      ".
162500
162600*  Vista indexada de la tabla de palabras clave.
162700 01  PALABRA-CLAVE-TABLA-R REDEFINES PALABRA-CLAVE-TABLA.
162800     03  PALABRA-CLAVE-ENTRY OCCURS 509 TIMES
162900         INDEXED BY PALABRA-CLAVE-IDX.
163000         05  PC-CATG-NUM       PIC 9(02).
163100         05  PC-TEXTO          PIC X(35).
163200
163300*  Total de palabras clave cargadas en la tabla anterior.
163400 77  PALABRA-TOTAL          PIC 9(03) COMP VALUE 509.
