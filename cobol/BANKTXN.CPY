000100*  BANKTXN.CPY
000200*  Campo de movimiento bancario categorizado - formato comun de
000300*  entrada y salida del motor de categorizacion de transacciones.
000400*  Usado por COPY en la FILE SECTION de CATGBAT y en la LINKAGE
000500*  SECTION de CATGRUL; un solo layout para no duplicar campos.
000600*
000700*  HISTORIAL DE CAMBIOS
000800*  10/03/2004 JLM  ALTA-0231  Version inicial del layout, tomado
000900*                             de las necesidades del motor de
001000*                             categorizacion de movimientos.
001100*  22/11/2005 PFR  ALTA-0309  Se amplia TXN-NARRATION a 120 para
001200*                             admitir conceptos largos del extracto.
001300*  14/06/2012 MSV  ALTA-0488  Vistas REDEFINES de fecha y de zona
001400*                              de salida para uso del motor.
001500*  14/03/2013 MSV  INC-0540  CATGBAT ya incluye este layout tambien
001600*                             en la FD de salida (COPY REPLACING del
001700*                             nombre de registro), no solo en la de
001800*                             entrada; sin cambios de campos.
001900 01  BANK-TXN-REG.
002000     02  TXN-DATE                PIC X(10).
002100     02  TXN-NARRATION            PIC X(120).
002200     02  TXN-CHQ-REF-NO           PIC X(20).
002300     02  TXN-VALUE-DATE           PIC X(10).
002400     02  TXN-WITHDRAWAL-AMT       PIC S9(9)V99 COMP-3.
002500     02  TXN-DEPOSIT-AMT          PIC S9(9)V99 COMP-3.
002600     02  TXN-CLOSING-BAL          PIC S9(9)V99 COMP-3.
002700     02  TXN-CATEGORY             PIC X(25).
002800     02  TXN-MATCHED-CATS         PIC X(25) OCCURS 13 TIMES.
002900     02  TXN-MATCHED-COUNT        PIC 9(2) COMP-3.
003000     02  TXN-FLAGGED              PIC X(1).
003100     02  TXN-SOURCE               PIC X(20).
003200     02  FILLER                   PIC X(15).
003300*
003400*  Vista de fecha desglosada - util para listados de control;
003500*  el motor de categorizacion en si no parte la fecha.
003600 01  TXN-FECHA-DESGLOSE REDEFINES BANK-TXN-REG.
003700     02  TXN-DATE-DESGLOSE.
003800         03  TXN-DATE-DIA         PIC X(2).
003900         03  FILLER               PIC X(1).
004000         03  TXN-DATE-MES         PIC X(2).
004100         03  FILLER               PIC X(1).
004200         03  TXN-DATE-ANO         PIC X(4).
004300     02  FILLER                   PIC X(140).
004400     02  TXN-VALUE-DATE-DESGLOSE.
004500         03  TXN-VALUE-DATE-DIA   PIC X(2).
004600         03  FILLER               PIC X(1).
004700         03  TXN-VALUE-DATE-MES   PIC X(2).
004800         03  FILLER               PIC X(1).
004900         03  TXN-VALUE-DATE-ANO   PIC X(4).
005000     02  FILLER                   PIC X(406).
005100*
005200*  Vista de zonas - separa lo que trae el extracto (entrada) de
005300*  lo que rellena el motor (salida), para los MOVE masivos de
005400*  inicializacion en CATGRUL.
005500 01  TXN-ZONAS REDEFINES BANK-TXN-REG.
005600     02  TXN-ZONA-ENTRADA            PIC X(178).
005700     02  TXN-ZONA-SALIDA             PIC X(388).
005800*
005900*  Vista plana de la lista de categorias encontradas - para
006000*  comprobar/blanquear las 13 ocurrencias de una sola vez.
006100 01  TXN-MATCHED-CATS-PLANO REDEFINES BANK-TXN-REG.
006200     02  FILLER                   PIC X(203).
006300     02  TXN-MATCHED-CATS-TXT     PIC X(325).
006400     02  FILLER                   PIC X(38).
