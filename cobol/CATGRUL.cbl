000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. CATGRUL.
000300 AUTHOR. J. LACASA MUR.
000400 INSTALLATION. UNIZARBANK - PROCESO BATCH.
000500 DATE-WRITTEN. 10/03/2004.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO UNIZARBANK - DEPARTAMENTO DE SISTEMAS.
000800*
000900*  CATGRUL - MOTOR DE REGLAS DE CATEGORIZACION DE MOVIMIENTOS.
001000*
001100*  RECIBE POR LINKAGE UN MOVIMIENTO (BANK-TXN-REG) Y LO DEJA
001200*  CATEGORIZADO A LA VUELTA: TXN-CATEGORY CON EL NOMBRE DE LA
001300*  CATEGORIA PRINCIPAL, TXN-MATCHED-CATS CON LA LISTA ORDENADA
001400*  DE TODAS LAS CATEGORIAS QUE HAN PUNTUADO, Y TXN-MATCHED-COUNT
001500*  CON EL NUMERO DE OCURRENCIAS RELLENADAS. SI EL MOVIMIENTO YA
001600*  TRAIA CATEGORIA (NO EN BLANCO), NO SE TOCA NADA.
001700*
001800*  ORDEN DE LAS REGLAS (VER MANUAL DE EXPLOTACION CATG-01):
001900*    1. SI YA TIENE CATEGORIA, NO HACER NADA.
002000*    2. FIJAR INDICADOR DE REINTEGRO (SOLO IMPORTE DE REINTEGRO).
002100*    3. PASAR LA NARRACION A MAYUSCULAS PARA TODAS LAS PRUEBAS.
002200*    4. PUNTUAR LAS 12 CATEGORIAS CON PALABRA CLAVE (INCOME NO
002300*       SE OFRECE EN REINTEGROS) Y ORDENAR DE MAYOR A MENOR.
002400*    5. REGLAS ESPECIALIZADAS (RAMA UPI, LUEGO RAMA DE NOMINA),
002500*       LA PRIMERA QUE ACIERTA GANA Y SE INSERTA AL PRINCIPIO.
002600*    6. CONSTRUIR LA LISTA FINAL Y LA CATEGORIA PRINCIPAL (O
002700*       "OTHER" SI NO HA PUNTUADO NADA).
002800*
002900*  HISTORIAL DE CAMBIOS
003000*  10/03/2004 JLM  ALTA-0231  Version inicial del motor, a partir
003100*                             del bucle de filtrado de movimientos
003200*                             de pantalla (parrafo FILTRADO de la
003300*                             consulta de movimientos).
003400*  03/09/2006 PFR  ALTA-0317  Bonificacion de palabra completa en
003500*                             la puntuacion por palabra clave.
003600*  19/01/2010 MSV  ALTA-0455  Rama de reglas especializadas UPI
003700*                             y de nomina (SALARY/PAYROLL/WAGES).
003800*  08/06/2012 MSV  INC-0512  Tope de 13 ocurrencias al construir
003900*                             la lista final, para no desbordar
004000*                             TXN-MATCHED-CATS.
004100*
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     CLASS ALFANUMERICO IS "A" THRU "Z" "0" THRU "9".
004700*
004800 DATA DIVISION.
004900 WORKING-STORAGE SECTION.
005000 COPY CATGKWD.
005100*
005200*  Indicadores de control del movimiento en curso.
005300 77  IND-YA-CATEGORIZADA       PIC X(1) VALUE "N".
005400     88  YA-CATEGORIZADA       VALUE "S".
005500 77  IND-REINTEGRO             PIC X(1) VALUE "N".
005600     88  ES-REINTEGRO             VALUE "S".
005700*
005800*  Narracion en mayusculas usada por todas las busquedas.
005900 01  NARRACION-MAY-REG.
006000     05  NARRACION-MAY         PIC X(120).
006100     05  FILLER                   PIC X(01).
006200*
006300*  Area de trabajo de la busqueda generica de subcadena, usada
006400*  tanto para las palabras clave de la Regla 4 como para los
006500*  literales fijos de la Regla 5.
006600 77  CADENA-BUSCADA            PIC X(35).
006700 77  LONG-PALABRA              PIC 9(02) COMP.
006800 77  POS-BUSQUEDA              PIC 9(03) COMP.
006900 77  POS-MAXIMA                PIC 9(03) COMP.
007000 77  POS-SIGUIENTE             PIC 9(03) COMP.
007100 77  CARACTER-LIMITE           PIC X(1).
007200 77  LIMITE-IZQDO-OK           PIC X(1).
007300 77  LIMITE-DRCHO-OK           PIC X(1).
007400 77  ENCONTRADO-SUBCADENA      PIC X(1).
007500 77  ENCONTRADO-PALABRA-COMPLETA
007600                                  PIC X(1).
007700*
007800*  Puntuacion por categoria (Regla 4) y lista de candidatas.
007900 77  CATG-IDX                  PIC 9(02) COMP.
008000 77  PUNTUACION-CATG           PIC 9(04) COMP.
008100 01  CANDIDATAS-TABLA.
008200     03  CAND-ENTRY OCCURS 12 TIMES.
008300         05  CAND-CATG         PIC 9(02) COMP.
008400         05  CAND-PUNT         PIC 9(04) COMP.
008500     03  FILLER                   PIC X(01).
008600 77  NUM-CANDIDATAS            PIC 9(02) COMP.
008700 77  CAND-IDX                     PIC 9(02) COMP.
008800*
008900*  Campos de trabajo de la ordenacion de candidatas.
009000 77  PASADA                    PIC 9(02) COMP.
009100 77  ORD-IDX                   PIC 9(02) COMP.
009200 77  CAND-CATG-TEMP            PIC 9(02) COMP.
009300 77  CAND-PUNT-TEMP            PIC 9(04) COMP.
009400*
009500*  Reglas especializadas (Regla 5) - rama UPI, cargada al mismo
009600*  estilo de bloques FILLER con VALUE que la tabla de palabras
009700*  clave de CATGKWD.CPY; categoria 0 significa "sin acierto".
009800 01  TABLA-REGLA5-UPI.
009900     03  FILLER PIC 9(02) VALUE 01.
010000     03  FILLER PIC X(12) VALUE "ZOMATO".
010100     03  FILLER PIC 9(02) VALUE 01.
010200     03  FILLER PIC X(12) VALUE "SWIGGY".
010300     03  FILLER PIC 9(02) VALUE 01.
010400     03  FILLER PIC X(12) VALUE "FOOD".
010500     03  FILLER PIC 9(02) VALUE 01.
010600     03  FILLER PIC X(12) VALUE "DINE".
010700     03  FILLER PIC 9(02) VALUE 01.
010800     03  FILLER PIC X(12) VALUE "EAT".
010900     03  FILLER PIC 9(02) VALUE 01.
011000     03  FILLER PIC X(12) VALUE "RESTAURANT".
011100     03  FILLER PIC 9(02) VALUE 01.
011200     03  FILLER PIC X(12) VALUE "BAKERY".
011300     03  FILLER PIC 9(02) VALUE 01.
011400     03  FILLER PIC X(12) VALUE "SNACK".
011500     03  FILLER PIC 9(02) VALUE 02.
011600     03  FILLER PIC X(12) VALUE "AMAZON".
011700     03  FILLER PIC 9(02) VALUE 02.
011800     03  FILLER PIC X(12) VALUE "FLIPKART".
011900     03  FILLER PIC 9(02) VALUE 02.
012000     03  FILLER PIC X(12) VALUE "MYNTRA".
012100     03  FILLER PIC 9(02) VALUE 02.
012200     03  FILLER PIC X(12) VALUE "AJIO".
012300     03  FILLER PIC 9(02) VALUE 03.
012400     03  FILLER PIC X(12) VALUE "MOVIE".
012500     03  FILLER PIC 9(02) VALUE 03.
012600     03  FILLER PIC X(12) VALUE "TICKET".
012700     03  FILLER PIC 9(02) VALUE 03.
012800     03  FILLER PIC X(12) VALUE "INOX".
012900     03  FILLER PIC 9(02) VALUE 03.
013000     03  FILLER PIC X(12) VALUE "PVR".
013100     03  FILLER PIC 9(02) VALUE 03.
013200     03  FILLER PIC X(12) VALUE "BOOKMYSHOW".
013300     03  FILLER PIC 9(02) VALUE 04.
013400     03  FILLER PIC X(12) VALUE "BILL".
013500     03  FILLER PIC 9(02) VALUE 04.
013600     03  FILLER PIC X(12) VALUE "RECHARGE".
013700     03  FILLER PIC 9(02) VALUE 04.
013800     03  FILLER PIC X(12) VALUE "AIRTEL".
013900     03  FILLER PIC 9(02) VALUE 04.
014000     03  FILLER PIC X(12) VALUE "JIO".
014100     03  FILLER PIC 9(02) VALUE 04.
014200     03  FILLER PIC X(12) VALUE "ELECTRIC".
014300     03  FILLER PIC 9(02) VALUE 04.
014400     03  FILLER PIC X(12) VALUE "WATER".
014500     03  FILLER PIC 9(02) VALUE 04.
014600     03  FILLER PIC X(12) VALUE "GAS".
014700     03  FILLER PIC 9(02) VALUE 05.
014800     03  FILLER PIC X(12) VALUE "UBER".
014900     03  FILLER PIC 9(02) VALUE 05.
015000     03  FILLER PIC X(12) VALUE "OLA".
015100     03  FILLER PIC 9(02) VALUE 05.
015200     03  FILLER PIC X(12) VALUE "RAPIDO".
015300     03  FILLER PIC 9(02) VALUE 05.
015400     03  FILLER PIC X(12) VALUE "TAXI".
015500     03  FILLER PIC 9(02) VALUE 05.
015600     03  FILLER PIC X(12) VALUE "METRO".
015700     03  FILLER PIC 9(02) VALUE 05.
015800     03  FILLER PIC X(12) VALUE "PETROL".
015900     03  FILLER PIC 9(02) VALUE 05.
016000     03  FILLER PIC X(12) VALUE "FUEL".
016100*
016200*  Vista indexada de la rama UPI de la Regla 5.
016300 01  TABLA-REGLA5-UPI-R REDEFINES TABLA-REGLA5-UPI.
016400     03  R5-ENTRY OCCURS 31 TIMES
016500         INDEXED BY REGLA5-IDX.
016600         05  R5-CATG           PIC 9(02).
016700         05  R5-TEXTO          PIC X(12).
016800*
016900 77  OVERRIDE-CATG             PIC 9(02) COMP VALUE ZERO.
017000*
017100*  Busqueda del nombre de pantalla de una categoria (Regla 7).
017200 77  CATG-CONSULTA             PIC 9(02) COMP.
017300 77  NOMBRE-CATG-RESULTADO     PIC X(25).
017400*
017500*  Lista final combinada (Regla 6) antes de volcarla al registro.
017600 01  LISTA-FINAL-TABLA.
017700     03  LISTA-FINAL PIC X(25) OCCURS 13 TIMES.
017800     03  FILLER                   PIC X(01).
017900 77  LISTA-FINAL-CNT           PIC 9(02) COMP.
018000 77  LISTA-IDX                    PIC 9(02) COMP.
018100*
018200 LINKAGE SECTION.
018300 COPY BANKTXN.
018400 77  DEFAULT-OTRO              PIC X(1).
018500*
018600 PROCEDURE DIVISION USING BANK-TXN-REG DEFAULT-OTRO.
018700 0000-CATEGORIZAR-TRANSACCION.
018800     MOVE "N" TO DEFAULT-OTRO.
018900     PERFORM 1000-COMPROBAR-YA-CATEGORIZADA THRU 1000-EXIT.
019000     IF NOT YA-CATEGORIZADA
019100         PERFORM 1100-FIJAR-INDICADOR-REINTEGRO THRU 1100-EXIT
019200         PERFORM 1200-PASAR-MAYUSCULAS THRU 1200-EXIT
019300         PERFORM 2000-PUNTUAR-CATEGORIAS THRU 2000-EXIT
019400         PERFORM 2900-ORDENAR-CANDIDATAS THRU 2900-EXIT
019500         PERFORM 3000-REGLAS-ESPECIALES THRU 3000-EXIT
019600         PERFORM 4000-CONSTRUIR-LISTA-FINAL THRU 4000-EXIT
019700     END-IF.
019800 0000-EXIT.
019900     EXIT PROGRAM.
020000*
020100 1000-COMPROBAR-YA-CATEGORIZADA.
020200*  REGLA 1 - SI EL MOVIMIENTO YA TRAE CATEGORIA, NO SE TOCA.
020300     IF TXN-CATEGORY = SPACES
020400         MOVE "N" TO IND-YA-CATEGORIZADA
020500     ELSE
020600         MOVE "S" TO IND-YA-CATEGORIZADA
020700     END-IF.
020800 1000-EXIT.
020900     EXIT.
021000*
021100 1100-FIJAR-INDICADOR-REINTEGRO.
021200*  REGLA 2 - EL MOVIMIENTO ES REINTEGRO SOLO SI EL IMPORTE DE
021300*  REINTEGRO ES MAYOR QUE CERO; EL IMPORTE DE INGRESO NO ENTRA
021400*  EN ESTA DECISION.
021500     IF TXN-WITHDRAWAL-AMT > ZERO
021600         MOVE "S" TO IND-REINTEGRO
021700     ELSE
021800         MOVE "N" TO IND-REINTEGRO
021900     END-IF.
022000 1100-EXIT.
022100     EXIT.
022200*
022300 1200-PASAR-MAYUSCULAS.
022400*  REGLA 3 - TODAS LAS COMPARACIONES DE LAS REGLAS 4 A 6 SE
022500*  HACEN SOBRE LA NARRACION EN MAYUSCULAS.
022600     MOVE TXN-NARRATION TO NARRACION-MAY.
022700     INSPECT NARRACION-MAY CONVERTING
022800         "abcdefghijklmnopqrstuvwxyz"
022900         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
023000 1200-EXIT.
023100     EXIT.
023200*
023300 2000-PUNTUAR-CATEGORIAS.
023400*  REGLA 4 - PUNTUA LAS 12 CATEGORIAS CON LISTA DE PALABRAS
023500*  CLAVE; LA 13 (OTHER) NO TIENE LISTA Y NO ENTRA AQUI.
023600     MOVE ZERO TO NUM-CANDIDATAS.
023700     PERFORM 2010-PUNTUAR-UNA-CATEGORIA THRU 2010-EXIT
023800         VARYING CATG-IDX FROM 1 BY 1
023900         UNTIL CATG-IDX > 12.
024000 2000-EXIT.
024100     EXIT.
024200*
024300 2010-PUNTUAR-UNA-CATEGORIA.
024400*  LA CATEGORIA INCOME (10) NO SE OFRECE NUNCA EN REINTEGROS.
024500     IF CATG-IDX = 10 AND ES-REINTEGRO
024600         GO TO 2010-EXIT
024700     END-IF.
024800     MOVE ZERO TO PUNTUACION-CATG.
024900     PERFORM 2020-SUMAR-UNA-PALABRA-CLAVE THRU 2020-EXIT
025000         VARYING PALABRA-CLAVE-IDX FROM 1 BY 1
025100         UNTIL PALABRA-CLAVE-IDX > PALABRA-TOTAL.
025200     IF PUNTUACION-CATG > ZERO
025300         ADD 1 TO NUM-CANDIDATAS
025400         MOVE CATG-IDX
025500             TO CAND-CATG(NUM-CANDIDATAS)
025600         MOVE PUNTUACION-CATG
025700             TO CAND-PUNT(NUM-CANDIDATAS)
025800     END-IF.
025900 2010-EXIT.
026000     EXIT.
026100*
026200 2020-SUMAR-UNA-PALABRA-CLAVE.
026300     IF PC-CATG-NUM(PALABRA-CLAVE-IDX) = CATG-IDX
026400         MOVE PC-TEXTO(PALABRA-CLAVE-IDX) TO CADENA-BUSCADA
026500         PERFORM 2200-BUSCAR-PALABRA-CLAVE THRU 2200-EXIT
026600         IF ENCONTRADO-SUBCADENA = "S"
026700             ADD 1 TO PUNTUACION-CATG
026800             IF ENCONTRADO-PALABRA-COMPLETA = "S"
026900                 ADD 2 TO PUNTUACION-CATG
027000             END-IF
027100         END-IF
027200     END-IF.
027300 2020-EXIT.
027400     EXIT.
027500*
027600 2200-BUSCAR-PALABRA-CLAVE.
027700*  BUSCA LA CADENA CADENA-BUSCADA EN LA NARRACION EN
027800*  MAYUSCULAS. ACTIVA ENCONTRADO-SUBCADENA SI APARECE EN
027900*  CUALQUIER POSICION, Y ENCONTRADO-PALABRA-COMPLETA SI
028000*  ADEMAS APARECE COMO PALABRA COMPLETA, ES DECIR, CON UN
028100*  SEPARADOR DE PALABRA (UN CARACTER NO ALFANUMERICO, O EL
028200*  PRINCIPIO/FIN DE LA NARRACION) A AMBOS LADOS.
028300     PERFORM 2210-CALCULAR-LONGITUD-PALABRA THRU 2210-EXIT.
028400     MOVE "N" TO ENCONTRADO-SUBCADENA.
028500     MOVE "N" TO ENCONTRADO-PALABRA-COMPLETA.
028600     IF LONG-PALABRA > ZERO
028700         COMPUTE POS-MAXIMA = 121 - LONG-PALABRA
028800         IF POS-MAXIMA > ZERO
028900             PERFORM 2220-PROBAR-POSICION THRU 2220-EXIT
029000                 VARYING POS-BUSQUEDA FROM 1 BY 1
029100                 UNTIL POS-BUSQUEDA > POS-MAXIMA
029200                    OR ENCONTRADO-PALABRA-COMPLETA = "S"
029300         END-IF
029400     END-IF.
029500 2200-EXIT.
029600     EXIT.
029700*
029800 2210-CALCULAR-LONGITUD-PALABRA.
029900*  LONGITUD REAL DE CADENA-BUSCADA, SIN LOS ESPACIOS DE
030000*  RELLENO A LA DERECHA DEL CAMPO.
030100     MOVE 35 TO LONG-PALABRA.
030200     PERFORM 2211-RECORTAR-UN-ESPACIO THRU 2211-EXIT
030300         UNTIL LONG-PALABRA = ZERO
030400            OR CADENA-BUSCADA(LONG-PALABRA:1) NOT = SPACE.
030500 2210-EXIT.
030600     EXIT.
030700*
030800 2211-RECORTAR-UN-ESPACIO.
030900     SUBTRACT 1 FROM LONG-PALABRA.
031000 2211-EXIT.
031100     EXIT.
031200*
031300 2220-PROBAR-POSICION.
031400     IF NARRACION-MAY(POS-BUSQUEDA:LONG-PALABRA) =
031500             CADENA-BUSCADA(1:LONG-PALABRA)
031600         MOVE "S" TO ENCONTRADO-SUBCADENA
031700         PERFORM 2230-COMPROBAR-LIMITES THRU 2230-EXIT
031800     END-IF.
031900 2220-EXIT.
032000     EXIT.
032100*
032200 2230-COMPROBAR-LIMITES.
032300*  LA COINCIDENCIA EN POS-BUSQUEDA ES PALABRA COMPLETA SI
032400*  AMBOS LADOS SON UN CARACTER NO ALFANUMERICO O EL PRINCIPIO/
032500*  FIN DE LA NARRACION.
032600     MOVE "S" TO LIMITE-IZQDO-OK.
032700     IF POS-BUSQUEDA > 1
032800         MOVE NARRACION-MAY(POS-BUSQUEDA - 1:1)
032900             TO CARACTER-LIMITE
033000         IF CARACTER-LIMITE IS ALFANUMERICO
033100             MOVE "N" TO LIMITE-IZQDO-OK
033200         END-IF
033300     END-IF.
033400     MOVE "S" TO LIMITE-DRCHO-OK.
033500     COMPUTE POS-SIGUIENTE = POS-BUSQUEDA + LONG-PALABRA.
033600     IF POS-SIGUIENTE NOT > 120
033700         MOVE NARRACION-MAY(POS-SIGUIENTE:1)
033800             TO CARACTER-LIMITE
033900         IF CARACTER-LIMITE IS ALFANUMERICO
034000             MOVE "N" TO LIMITE-DRCHO-OK
034100         END-IF
034200     END-IF.
034300     IF LIMITE-IZQDO-OK = "S" AND LIMITE-DRCHO-OK = "S"
034400         MOVE "S" TO ENCONTRADO-PALABRA-COMPLETA
034500     END-IF.
034600 2230-EXIT.
034700     EXIT.
034800*
034900 2900-ORDENAR-CANDIDATAS.
035000*  ORDENA LAS CANDIDATAS DE MAYOR A MENOR PUNTUACION; EN CASO
035100*  DE EMPATE SE MANTIENE EL ORDEN DE DECLARACION DE LA
035200*  CATEGORIA (1-12) EN QUE SE HAN IDO ACUMULANDO, YA QUE EL
035300*  EXTRACTO DE ORIGEN NO GARANTIZABA UN ORDEN REPRODUCIBLE
035400*  ENTRE CATEGORIAS EMPATADAS.
035500     IF NUM-CANDIDATAS > 1
035600         PERFORM 2910-PASADA-ORDENACION THRU 2910-EXIT
035700             VARYING PASADA FROM 1 BY 1
035800             UNTIL PASADA >= NUM-CANDIDATAS
035900     END-IF.
036000 2900-EXIT.
036100     EXIT.
036200*
036300 2910-PASADA-ORDENACION.
036400     PERFORM 2920-COMPARAR-Y-CAMBIAR THRU 2920-EXIT
036500         VARYING ORD-IDX FROM 1 BY 1
036600         UNTIL ORD-IDX >= NUM-CANDIDATAS.
036700 2910-EXIT.
036800     EXIT.
036900*
037000 2920-COMPARAR-Y-CAMBIAR.
037100     IF CAND-PUNT(ORD-IDX) < CAND-PUNT(ORD-IDX + 1)
037200         MOVE CAND-CATG(ORD-IDX)    TO CAND-CATG-TEMP
037300         MOVE CAND-PUNT(ORD-IDX)    TO CAND-PUNT-TEMP
037400         MOVE CAND-CATG(ORD-IDX + 1)
037500             TO CAND-CATG(ORD-IDX)
037600         MOVE CAND-PUNT(ORD-IDX + 1)
037700             TO CAND-PUNT(ORD-IDX)
037800         MOVE CAND-CATG-TEMP
037900             TO CAND-CATG(ORD-IDX + 1)
038000         MOVE CAND-PUNT-TEMP
038100             TO CAND-PUNT(ORD-IDX + 1)
038200     END-IF.
038300 2920-EXIT.
038400     EXIT.
038500*
038600 3000-REGLAS-ESPECIALES.
038700*  REGLA 5 - REGLAS ESPECIALIZADAS, EN ESTE ORDEN EXACTO; LA
038800*  PRIMERA QUE ACIERTA GANA. EL RESULTADO NO SUSTITUYE LA LISTA
038900*  DE LA REGLA 4, SE INSERTA DELANTE EN LA REGLA 6.
039000     MOVE ZERO TO OVERRIDE-CATG.
039100     MOVE "UPI-" TO CADENA-BUSCADA.
039200     PERFORM 2200-BUSCAR-PALABRA-CLAVE THRU 2200-EXIT.
039300     IF ENCONTRADO-SUBCADENA = "S"
039400         PERFORM 3100-RAMA-UPI THRU 3100-EXIT
039500     END-IF.
039600     IF OVERRIDE-CATG = ZERO AND NOT ES-REINTEGRO
039700         PERFORM 3800-RAMA-NOMINA THRU 3800-EXIT
039800     END-IF.
039900 3000-EXIT.
040000     EXIT.
040100*
040200 3100-RAMA-UPI.
040300*  APARTADOS A-G DE LA REGLA 5; SOLO SE LLEGA AQUI SI LA
040400*  NARRACION CONTIENE "UPI-".
040500     PERFORM 3110-PROBAR-FILA-REGLA5 THRU 3110-EXIT
040600         VARYING REGLA5-IDX FROM 1 BY 1
040700         UNTIL REGLA5-IDX > 31
040800            OR OVERRIDE-CATG NOT = ZERO.
040900     IF OVERRIDE-CATG = ZERO
041000         PERFORM 3170-RAMA-UPI-PEQUENA THRU 3170-EXIT
041100     END-IF.
041200 3100-EXIT.
041300     EXIT.
041400*
041500 3110-PROBAR-FILA-REGLA5.
041600     MOVE R5-TEXTO(REGLA5-IDX) TO CADENA-BUSCADA.
041700     PERFORM 2200-BUSCAR-PALABRA-CLAVE THRU 2200-EXIT.
041800     IF ENCONTRADO-SUBCADENA = "S"
041900         MOVE R5-CATG(REGLA5-IDX) TO OVERRIDE-CATG
042000     END-IF.
042100 3110-EXIT.
042200     EXIT.
042300*
042400 3170-RAMA-UPI-PEQUENA.
042500*  APARTADO F - REINTEGRO UPI DE POCA CUANTIA, POR DEBAJO DE
042600*  1000.00, SE CLASIFICA COMO SHOPPING GENERICO.
042700     IF ES-REINTEGRO AND TXN-WITHDRAWAL-AMT < 1000.00
042800         MOVE 02 TO OVERRIDE-CATG
042900     END-IF.
043000 3170-EXIT.
043100     EXIT.
043200*
043300 3800-RAMA-NOMINA.
043400*  APARTADO H - INDEPENDIENTE DE LA RAMA UPI; SOLO SE EVALUA SI
043500*  LA RAMA UPI NO HA DADO ACIERTO Y EL MOVIMIENTO NO ES
043600*  REINTEGRO.
043700     MOVE "SALARY" TO CADENA-BUSCADA.
043800     PERFORM 2200-BUSCAR-PALABRA-CLAVE THRU 2200-EXIT.
043900     IF ENCONTRADO-SUBCADENA = "S"
044000         MOVE 10 TO OVERRIDE-CATG
044100     END-IF.
044200     IF OVERRIDE-CATG = ZERO
044300         MOVE "PAYROLL" TO CADENA-BUSCADA
044400         PERFORM 2200-BUSCAR-PALABRA-CLAVE THRU 2200-EXIT
044500         IF ENCONTRADO-SUBCADENA = "S"
044600             MOVE 10 TO OVERRIDE-CATG
044700         END-IF
044800     END-IF.
044900     IF OVERRIDE-CATG = ZERO
045000         MOVE "WAGES" TO CADENA-BUSCADA
045100         PERFORM 2200-BUSCAR-PALABRA-CLAVE THRU 2200-EXIT
045200         IF ENCONTRADO-SUBCADENA = "S"
045300             MOVE 10 TO OVERRIDE-CATG
045400         END-IF
045500     END-IF.
045600 3800-EXIT.
045700     EXIT.
045800*
045900 4000-CONSTRUIR-LISTA-FINAL.
046000*  REGLA 6 - LISTA COMBINADA (ACIERTO DE LA REGLA 5 DELANTE, SI
046100*  LO HAY, SEGUIDO DE LAS CANDIDATAS DE LA REGLA 4 YA
046200*  ORDENADAS), CATEGORIA PRINCIPAL Y TOPE DE 13 OCURRENCIAS.
046300     MOVE ZERO TO LISTA-FINAL-CNT.
046400     IF OVERRIDE-CATG NOT = ZERO
046500         PERFORM 4100-ANADIR-OVERRIDE THRU 4100-EXIT
046600     END-IF.
046700     IF NUM-CANDIDATAS > ZERO
046800         PERFORM 4200-ANADIR-CANDIDATAS THRU 4200-EXIT
046900             VARYING CAND-IDX FROM 1 BY 1
047000             UNTIL CAND-IDX > NUM-CANDIDATAS
047100                OR LISTA-FINAL-CNT >= 13
047200     END-IF.
047300     IF LISTA-FINAL-CNT = ZERO
047400         PERFORM 4300-CATEGORIA-OTRO THRU 4300-EXIT
047500     END-IF.
047600     PERFORM 4400-VOLCAR-LISTA-A-SALIDA THRU 4400-EXIT.
047700 4000-EXIT.
047800     EXIT.
047900*
048000 4100-ANADIR-OVERRIDE.
048100     ADD 1 TO LISTA-FINAL-CNT.
048200     MOVE OVERRIDE-CATG TO CATG-CONSULTA.
048300     PERFORM 4150-OBTENER-NOMBRE-CATEGORIA THRU 4150-EXIT.
048400     MOVE NOMBRE-CATG-RESULTADO
048500         TO LISTA-FINAL(LISTA-FINAL-CNT).
048600 4100-EXIT.
048700     EXIT.
048800*
048900 4150-OBTENER-NOMBRE-CATEGORIA.
049000*  BUSCA EL NOMBRE DE PANTALLA (REGLA 7) DE LA CATEGORIA
049100*  NUMERADA EN CATG-CONSULTA.
049200     SET CATG-NOMBRE-IDX TO 1.
049300     SEARCH CATG-NOMBRE-ENTRY
049400         AT END
049500             MOVE "Other" TO NOMBRE-CATG-RESULTADO
049600         WHEN CATG-NUM(CATG-NOMBRE-IDX) = CATG-CONSULTA
049700             MOVE CATG-DISPLAY(CATG-NOMBRE-IDX)
049800                 TO NOMBRE-CATG-RESULTADO
049900     END-SEARCH.
050000 4150-EXIT.
050100     EXIT.
050200*
050300 4200-ANADIR-CANDIDATAS.
050400     ADD 1 TO LISTA-FINAL-CNT.
050500     MOVE CAND-CATG(CAND-IDX) TO CATG-CONSULTA.
050600     PERFORM 4150-OBTENER-NOMBRE-CATEGORIA THRU 4150-EXIT.
050700     MOVE NOMBRE-CATG-RESULTADO
050800         TO LISTA-FINAL(LISTA-FINAL-CNT).
050900 4200-EXIT.
051000     EXIT.
051100*
051200 4300-CATEGORIA-OTRO.
051300*  NI LA REGLA 5 NI LA REGLA 4 HAN DADO NINGUN ACIERTO.
051400     MOVE 1 TO LISTA-FINAL-CNT.
051500     MOVE "Other" TO LISTA-FINAL(1).
051600     MOVE "S" TO DEFAULT-OTRO.
051700 4300-EXIT.
051800     EXIT.
051900*
052000 4400-VOLCAR-LISTA-A-SALIDA.
052100*  TRASLADA LA LISTA CONSTRUIDA A LOS CAMPOS DE SALIDA DEL
052200*  REGISTRO; LAS OCURRENCIAS NO USADAS DE TXN-MATCHED-CATS
052300*  QUEDAN A BLANCO.
052400     MOVE SPACES TO TXN-MATCHED-CATS-TXT.
052500     MOVE LISTA-FINAL(1) TO TXN-CATEGORY.
052600     PERFORM 4410-VOLCAR-UNA-ENTRADA THRU 4410-EXIT
052700         VARYING LISTA-IDX FROM 1 BY 1
052800         UNTIL LISTA-IDX > LISTA-FINAL-CNT.
052900     MOVE LISTA-FINAL-CNT TO TXN-MATCHED-COUNT.
053000 4400-EXIT.
053100     EXIT.
053200*
053300 4410-VOLCAR-UNA-ENTRADA.
053400     MOVE LISTA-FINAL(LISTA-IDX) TO TXN-MATCHED-CATS(LISTA-IDX).
053500 4410-EXIT.
053600     EXIT.
