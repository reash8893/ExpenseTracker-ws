000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. CATGBAT.
000300 AUTHOR. J. LACASA MUR.
000400 INSTALLATION. UNIZARBANK - PROCESO BATCH.
000500 DATE-WRITTEN. 10/03/2004.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO UNIZARBANK - DEPARTAMENTO DE SISTEMAS.
000800*
000900*  CATGBAT - LANZADOR DEL PROCESO BATCH DE CATEGORIZACION DE
001000*  MOVIMIENTOS BANCARIOS.
001100*
001200*  ABRE EL FICHERO DE MOVIMIENTOS DEL EXTRACTO (TRANSACTIONS.DAT),
001300*  LOS LEE UNO A UNO EN EL ORDEN DE LLEGADA (SIN CLASIFICACION
001400*  PREVIA NI CLAVE), LLAMA AL MOTOR DE REGLAS (CATGRUL) PARA QUE
001500*  ASIGNE LA CATEGORIA Y LAS CATEGORIAS COINCIDENTES DE CADA
001600*  MOVIMIENTO, Y ESCRIBE EL RESULTADO EN EL FICHERO DE SALIDA
001700*  (TRANSACTIONS-OUT.DAT). AL FINAL EMITE UN RESUMEN DE CONTROL
001800*  CON EL NUMERO DE MOVIMIENTOS LEIDOS, ESCRITOS Y LOS QUE HAN
001900*  CAIDO POR DEFECTO EN LA CATEGORIA "OTHER".
002000*
002100*  ESTE PROGRAMA NO MUEVE NI CALCULA SALDOS; SOLO ETIQUETA
002200*  MOVIMIENTOS YA EXISTENTES EN EL EXTRACTO.
002300*
002400*  HISTORIAL DE CAMBIOS
002500*  10/03/2004 JLM  ALTA-0231  Version inicial del lanzador batch,
002600*                             a partir del dispatcher de pantalla
002700*                             de cajeros (rutina IMPRIMIR-CABECERA
002800*                             y bucle de CALL de BANK1).
002900*  22/11/2005 PFR  ALTA-0309  Contador de movimientos por defecto
003000*                             a "Other" para el resumen de control.
003100*  19/01/2010 MSV  ALTA-0455  Interruptor UPSI-0 para activar la
003200*                             traza de cada movimiento procesado
003300*                             durante las pruebas de regresion.
003400*  08/06/2012 MSV  INC-0512  Cierre de ficheros anadido en la
003500*                             rutina de error para no dejar el
003600*                             fichero de salida abierto a medias.
003700*  14/03/2013 MSV  INC-0540  FD de entrada y de salida con el layout
003800*                             de BANKTXN por COPY; se quita el registro
003900*                             generico y el READ INTO/WRITE FROM, los
004000*                             dos ficheros se leen y escriben ya sobre
004100*                             el registro de movimiento en su sitio.
004200*
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM
004700     UPSI-0 ON STATUS IS TRAZA-ACTIVA
004800            OFF STATUS IS TRAZA-INACTIVA.
004900*
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT TXN-ENTRADA ASSIGN TO DISK
005300     ORGANIZATION IS SEQUENTIAL
005400     ACCESS MODE IS SEQUENTIAL
005500     FILE STATUS IS FS-ENTRADA.
005600*
005700     SELECT TXN-SALIDA ASSIGN TO DISK
005800     ORGANIZATION IS SEQUENTIAL
005900     ACCESS MODE IS SEQUENTIAL
006000     FILE STATUS IS FS-SALIDA.
006100*
006200 DATA DIVISION.
006300 FILE SECTION.
006400 FD  TXN-ENTRADA
006500     LABEL RECORD STANDARD
006600     VALUE OF FILE-ID IS "transactions.dat".
006700 COPY BANKTXN.
006800*
006900 FD  TXN-SALIDA
007000     LABEL RECORD STANDARD
007100     VALUE OF FILE-ID IS "transactions-out.dat".
007200 COPY BANKTXN REPLACING ==BANK-TXN-REG==          BY
007300                         ==TXN-REG-SALIDA==
007400                         ==TXN-FECHA-DESGLOSE==    BY
007500                         ==TXN-FECHA-DESGLOSE-SAL==
007600                         ==TXN-ZONAS==             BY
007700                         ==TXN-ZONAS-SAL==
007800                         ==TXN-MATCHED-CATS-PLANO== BY
007900                         ==TXN-MATCHED-CATS-PLANO-SAL==.
008000*
008100 WORKING-STORAGE SECTION.
008200 77  FS-ENTRADA                   PIC X(2).
008300 77  FS-SALIDA                    PIC X(2).
008400*
008500 77  CNT-LEIDOS                PIC 9(7) COMP VALUE ZERO.
008600 77  CNT-ESCRITOS              PIC 9(7) COMP VALUE ZERO.
008700 77  CNT-OTROS                 PIC 9(7) COMP VALUE ZERO.
008800*
008900*  Marca que CATGRUL devuelve cuando el movimiento se ha
009000*  categorizado por defecto a "Other" (ninguna regla acerto).
009100 77  DEFAULT-OTRO              PIC X(1) VALUE "N".
009200     88  CAYO-EN-OTRO          VALUE "S".
009300*
009400 01  FECHA-SISTEMA.
009500     05  FECHA-SISTEMA-ANO             PIC 9(2).
009600     05  FECHA-SISTEMA-MES             PIC 9(2).
009700     05  FECHA-SISTEMA-DIA             PIC 9(2).
009800     05  FILLER                   PIC X(01).
009900*
010000 PROCEDURE DIVISION.
010100 0000-PROCESO-PRINCIPAL.
010200     PERFORM 1000-ABRIR-FICHEROS THRU 1000-EXIT.
010300     PERFORM 3000-PROCESAR-FICHERO THRU 3000-EXIT.
010400     PERFORM 9000-RESUMEN-FIN-PROCESO THRU 9000-EXIT.
010500     STOP RUN.
010600*
010700 1000-ABRIR-FICHEROS.
010800*  ABRE EL FICHERO DE ENTRADA Y EL DE SALIDA Y DEJA LOS
010900*  CONTADORES DE CONTROL A CERO.
011000     DISPLAY "CATGBAT - INICIO DEL PROCESO DE CATEGORIZACION".
011100     ACCEPT FECHA-SISTEMA FROM DATE.
011200     DISPLAY "FECHA DE PROCESO (AAMMDD): " FECHA-SISTEMA.
011300*
011400     OPEN INPUT TXN-ENTRADA.
011500     IF FS-ENTRADA NOT = "00"
011600         DISPLAY "ERROR AL ABRIR TRANSACTIONS.DAT - FS="
011700             FS-ENTRADA
011800         GO TO 8000-ERROR-FICHERO
011900     END-IF.
012000*
012100     OPEN OUTPUT TXN-SALIDA.
012200     IF FS-SALIDA NOT = "00"
012300         DISPLAY "ERROR AL ABRIR TRANSACTIONS-OUT.DAT - FS="
012400             FS-SALIDA
012500         GO TO 8000-ERROR-FICHERO
012600     END-IF.
012700*
012800     MOVE ZERO TO CNT-LEIDOS.
012900     MOVE ZERO TO CNT-ESCRITOS.
013000     MOVE ZERO TO CNT-OTROS.
013100 1000-EXIT.
013200     EXIT.
013300*
013400 2000-LEER-TRANSACCION.
013500*  LEE EL SIGUIENTE MOVIMIENTO DEL EXTRACTO, EN EL ORDEN DE
013600*  LLEGADA DEL FICHERO; NO HAY CLAVE NI CLASIFICACION PREVIA.
013700     READ TXN-ENTRADA
013800         AT END
013900             GO TO 3000-EXIT
014000     END-READ.
014100     ADD 1 TO CNT-LEIDOS.
014200 2000-EXIT.
014300     EXIT.
014400*
014500 3000-PROCESAR-FICHERO.
014600*  BUCLE PRINCIPAL: LEE, LLAMA AL MOTOR DE REGLAS Y ESCRIBE,
014700*  HASTA AGOTAR EL FICHERO DE ENTRADA.
014800     PERFORM 2000-LEER-TRANSACCION THRU 2000-EXIT.
014900*
015000     MOVE "N" TO DEFAULT-OTRO.
015100     CALL "CATGRUL" USING BANK-TXN-REG DEFAULT-OTRO.
015200*
015300     IF TRAZA-ACTIVA
015400         DISPLAY "TRAZA MOV " CNT-LEIDOS ": "
015500             TXN-NARRATION OF BANK-TXN-REG (1:40)
015600             " -> " TXN-CATEGORY OF BANK-TXN-REG
015700     END-IF.
015800*
015900     IF CAYO-EN-OTRO
016000         ADD 1 TO CNT-OTROS
016100     END-IF.
016200*
016300     PERFORM 4000-ESCRIBIR-TRANSACCION THRU 4000-EXIT.
016400     GO TO 3000-PROCESAR-FICHERO.
016500 3000-EXIT.
016600     EXIT.
016700*
016800 4000-ESCRIBIR-TRANSACCION.
016900*  ESCRIBE EL MOVIMIENTO YA CATEGORIZADO EN EL FICHERO DE
017000*  SALIDA, EN EL MISMO ORDEN EN QUE SE HA LEIDO.
017100     MOVE BANK-TXN-REG TO TXN-REG-SALIDA.
017200     WRITE TXN-REG-SALIDA.
017300     IF FS-SALIDA NOT = "00"
017400         DISPLAY "ERROR AL ESCRIBIR TRANSACTIONS-OUT.DAT - FS="
017500             FS-SALIDA
017600         GO TO 8000-ERROR-FICHERO
017700     END-IF.
017800     ADD 1 TO CNT-ESCRITOS.
017900 4000-EXIT.
018000     EXIT.
018100*
018200 8000-ERROR-FICHERO.
018300*  ERROR DE E/S NO RECUPERABLE - SE CIERRA LO QUE HAYA QUEDADO
018400*  ABIERTO Y SE PARA EL PROCESO (INC-0512).
018500     IF FS-ENTRADA = "00"
018600         CLOSE TXN-ENTRADA
018700     END-IF.
018800     IF FS-SALIDA = "00"
018900         CLOSE TXN-SALIDA
019000     END-IF.
019100     DISPLAY "CATGBAT - PROCESO ABORTADO POR ERROR DE FICHERO".
019200     STOP RUN.
019300*
019400 9000-RESUMEN-FIN-PROCESO.
019500*  CIERRA FICHEROS Y EMITE EL RESUMEN DE FIN DE PROCESO - NO HAY
019600*  LISTADO IMPRESO, SOLO ESTAS LINEAS DE CONTROL (NO EXISTE UN
019700*  FORMATO DE INFORME ESPECIFICADO PARA ESTE MOTOR).
019800     CLOSE TXN-ENTRADA.
019900     CLOSE TXN-SALIDA.
020000     DISPLAY "CATGBAT - RESUMEN DE FIN DE PROCESO".
020100     DISPLAY "  MOVIMIENTOS LEIDOS    : " CNT-LEIDOS.
020200     DISPLAY "  MOVIMIENTOS ESCRITOS   : " CNT-ESCRITOS.
020300     DISPLAY "  CATEGORIZADOS A OTHER  : " CNT-OTROS.
020400 9000-EXIT.
020500     EXIT.
